000100******************************************************************
000200*                                                                *
000300*    C O P Y   V T A D E T   -   D E T A L L E   D E             *
000400*                F A C T U R A                                   *
000500*                                                                *
000600*    APLICACION   : VENTAS                                       *
000700*    ARCHIVO      : DETALLE-FACTURA        (INDEXADO)            *
000800*    LLAVE        : DET-ID                                       *
000900*    USADO POR    : VTA1FACT, VTA1DEV                            *
001000*                                                                *
001100*    DESCRIPCION  : UN RENGLON POR CADA PRODUCTO VENDIDO EN LA   *
001200*                 : FACTURA.  EL PRECIO Y EL SUBTOTAL QUEDAN     *
001300*                 : GRABADOS TAL COMO ESTABAN AL MOMENTO DE LA   *
001400*                 : VENTA (NO SE ACTUALIZAN SI CAMBIA EL PRECIO  *
001500*                 : DEL PRODUCTO DESPUES).                       *
001600*                                                                *
001700******************************************************************
001800 01  REG-DETALLE-FACTURA.
001900     05  DET-ID                      PIC 9(07).
002000     05  DET-FACTURA-ID              PIC 9(07).
002100     05  DET-PRODUCTO-ID             PIC 9(05).
002200     05  DET-CANTIDAD                PIC 9(05).
002300     05  DET-PRECIO-UNITARIO         PIC 9(08)V99.
002400     05  DET-SUBTOTAL                PIC 9(08)V99.
002500     05  DET-FILLER                  PIC X(20).
002600*
002700******************************************************************
002800*    REDEFINICION USADA POR VTA1DEV AL RECORRER LOS RENGLONES    *
002900*    DE UNA FACTURA PARA RESTAURAR EXISTENCIAS (DEVOLUCION)      *
003000******************************************************************
003100 01  REG-DETALLE-DEVOLUCION REDEFINES REG-DETALLE-FACTURA.
003200     05  DEV-DET-ID                  PIC 9(07).
003300     05  DEV-DET-FACTURA-ID          PIC 9(07).
003400     05  DEV-DET-PRODUCTO-ID         PIC 9(05).
003500     05  DEV-DET-CANTIDAD            PIC 9(05).
003600     05  DEV-DET-RESTO               PIC X(40).
