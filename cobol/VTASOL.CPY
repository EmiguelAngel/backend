000100******************************************************************
000200*                                                                *
000300*    C O P Y   V T A S O L   -   S O L I C I T U D   D E        *
000400*                V E N T A   ( T R A N S A C C I O N )           *
000500*                                                                *
000600*    APLICACION   : VENTAS                                       *
000700*    ARCHIVO      : SOLICITUD-VENTA        (SECUENCIAL, FIJO)    *
000800*    USADO POR    : VTA1FACT                                     *
000900*                                                                *
001000*    DESCRIPCION  : UNA VENTA LLEGA COMO UN REGISTRO ENCABEZADO  *
001100*                 : (TIPO "E") SEGUIDO DE "N" REGISTROS DE       *
001200*                 : DETALLE (TIPO "D"), UNO POR CADA RENGLON     *
001300*                 : VENDIDO.  VTA-TIPO-REGISTRO DISTINGUE CUAL   *
001400*                 : DE LAS DOS VISTAS APLICA AL REGISTRO LEIDO.  *
001500*                                                                *
001600******************************************************************
001700 01  REG-SOLICITUD-VENTA.
001800     05  SOL-TIPO-REGISTRO           PIC X(01).
001900         88  SOL-ES-ENCABEZADO           VALUE "E".
002000         88  SOL-ES-DETALLE              VALUE "D".
002100     05  SOL-CUERPO                  PIC X(120).
002200*
002300******************************************************************
002400*    VISTA DE ENCABEZADO (SOL-ES-ENCABEZADO)                     *
002500******************************************************************
002600 01  REG-SOLICITUD-ENCABEZADO REDEFINES REG-SOLICITUD-VENTA.
002700     05  SOE-TIPO-REGISTRO           PIC X(01).
002800     05  SOE-USUARIO-ID              PIC 9(05).
002900     05  SOE-CANT-ITEMS              PIC 9(03).
003000     05  SOE-METODO-PAGO             PIC X(20).
003100     05  SOE-TARJETA-NUMERO          PIC X(19).
003200     05  SOE-TARJETA-TITULAR         PIC X(30).
003300     05  SOE-TARJETA-CVV             PIC X(04).
003400     05  FILLER                      PIC X(39).
003500*
003600******************************************************************
003700*    VISTA DE RENGLON DE DETALLE (SOL-ES-DETALLE)                *
003800******************************************************************
003900 01  REG-SOLICITUD-ITEM REDEFINES REG-SOLICITUD-VENTA.
004000     05  SOI-TIPO-REGISTRO           PIC X(01).
004100     05  SOI-PRODUCTO-ID             PIC 9(05).
004200     05  SOI-CANTIDAD                PIC 9(05).
004300     05  FILLER                      PIC X(110).
