000100******************************************************************
000200*                                                                *
000300*    C O P Y   V T A P G R   -   M A E S T R O   D E             *
000400*                P A G O S                                       *
000500*                                                                *
000600*    APLICACION   : VENTAS                                       *
000700*    ARCHIVO      : PAGO                    (INDEXADO)           *
000800*    LLAVE        : PGO-ID                                       *
000900*    USADO POR    : VTA1FACT, VTA1PST                            *
001000*                                                                *
001100*    DESCRIPCION  : PAGO YA PROCESADO Y LIGADO A UNA FACTURA.    *
001200*                 : EL NUMERO DE TARJETA NUNCA SE GRABA COMPLETO *
001300*                 : (VER VTA1PAG) - SOLO SE GUARDA LA MASCARA    *
001400*                 : "****" + LOS ULTIMOS 4 DIGITOS.              *
001500*                                                                *
001600******************************************************************
001700 01  REG-PAGO.
001800     05  PGO-ID                      PIC 9(07).
001900     05  PGO-FACTURA-ID              PIC 9(07).
002000     05  PGO-METODO                  PIC X(20).
002100     05  PGO-MONTO                   PIC 9(08)V99.
002200     05  PGO-TITULAR                 PIC X(30).
002300     05  PGO-TARJETA-MASCARA         PIC X(08).
002400     05  PGO-FILLER                  PIC X(20).
002500*
002600******************************************************************
002700*    REDEFINICION USADA POR VTA1PST PARA ACUMULAR POR METODO     *
002800*    DE PAGO (VER REPORTE DE ESTADISTICAS DE PAGO)               *
002900******************************************************************
003000 01  REG-PAGO-STATS REDEFINES REG-PAGO.
003100     05  PST-PGO-ID                  PIC 9(07).
003200     05  PST-PGO-FACTURA-ID          PIC 9(07).
003300     05  PST-PGO-METODO              PIC X(20).
003400     05  PST-PGO-MONTO               PIC 9(08)V99.
003500     05  PST-PGO-RESTO               PIC X(58).
