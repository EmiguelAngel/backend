000100******************************************************************
000200* FECHA       : 27/06/1994                                       *
000300* PROGRAMADOR : J. LOPEZ QUINTANA (JLQ)                          *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA1PAG                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : VALIDA Y DESPACHA UN PAGO SEGUN SU METODO.  NO   *
000800*             : ABRE ARCHIVOS, TODO SE RECIBE POR LINKAGE.       *
000900* ARCHIVOS    : NINGUNO                                          *
001000* ACCION (ES) : N/A                                              *
001100* PROGRAMA(S) : NINGUNO                                          *
001200* INSTALADO   : 30/06/1994                                       *
001300* BPM/RATIONAL: VTA-0163                                         *
001400* NOMBRE      : VALIDADOR DE FORMAS DE PAGO                      *
001500******************************************************************
001600*                                                                *
001700*    B I T A C O R A   D E   C A M B I O S                       *
001800*                                                                *
001900* 30/06/1994 JLQ VTA-0163 VERSION INICIAL, EXTRAIDA DE VTA1FACT. *
002000* 12/12/1994 JLQ VTA-0168 SE AGREGA EL METODO TRANSFERENCIA, SE  *
002100*                 ACEPTA IGUAL QUE EFECTIVO SIN VALIDACION EXTRA.*
002200* 04/03/1996 CHM VTA-0175 SE ENMASCARA EL NUMERO DE TARJETA, SOLO*
002300*                 SE DEJAN LOS ULTIMOS CUATRO DIGITOS VISIBLES.  *
002400* 08/09/1998 CHM VTA-0190 REVISION Y2K.  ESTE PROGRAMA NO USA    *
002500*                 FECHAS, SIN HALLAZGOS.                         *
002600* 15/05/2001 EDR VTA-0205 SE DEVUELVE EL TITULAR Y LA MASCARA AL *
002700*                 LLAMADOR PARA QUE LOS GRABE EN EL PAGO.        *
002800* 19/07/2003 EDR VTA-0215 SE ACEPTA MERCADO_PAGO SIN VALIDAR     *
002900*                 DATOS DE TARJETA, SEGUN NUEVO CONVENIO CON LA  *
003000*                 PASARELA EXTERNA.                              *
003100* 25/07/2003 EDR VTA-0221 SE VALIDA QUE EL METODO Y EL           *
003200*                 MONTO VENGAN INFORMADOS ANTES DE               *
003300*                 DESPACHAR; EL LLAMADOR NO LO ESTABA            *
003400*                 HACIENDO Y SE COLABAN PAGOS EN BLANCO.         *
003500* 05/08/2003 EDR VTA-0226 EL METODO MERCADO_PAGO SOLO SE         *
003600*                 RECONOCIA CON GUION BAJO; SI EL CAJERO         *
003700*                 INGRESABA MERCADO PAGO (CON ESPACIO) EL        *
003800*                 PAGO CAIA EN EL DESPACHO GENERICO EN           *
003900*                 VEZ DE 210-ACEPTAR-MERCADO-PAGO.  SE           *
004000*                 AGREGA LA COMPARACION CON ESPACIO.             *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                     VTA1PAG.
004400 AUTHOR.                         J. LOPEZ QUINTANA.
004500 INSTALLATION.                   TIENDA CENTRAL - DEPTO SISTEMAS.
004600 DATE-WRITTEN.                   27/06/1994.
004700 DATE-COMPILED.                  27/06/1994.
004800 SECURITY.                       USO INTERNO - DEPTO SISTEMAS.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS VTA-CLASE-NUMERICA IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS VTA-CORRIDA-DE-PRUEBA
005400            OFF STATUS IS VTA-CORRIDA-NORMAL.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  WKS-METODO-MINUSCULA         PIC X(20) VALUE SPACES.
005800 01  WKS-METODO-MINUSCULA-R REDEFINES WKS-METODO-MINUSCULA.
005900     05  WKS-METODO-PRIMEROS10    PIC X(10).
006000     05  WKS-METODO-RESTO10       PIC X(10).
006100 01  WKS-LONGITUD-TARJETA         PIC 9(02) COMP VALUE ZEROES.
006200 01  WKS-LONGITUD-CVV             PIC 9(02) COMP VALUE ZEROES.
006300 01  WKS-J                        PIC 9(02) COMP VALUE ZEROES.
006400 01  WKS-TABLA-MINUSCULAS.
006500     05  FILLER PIC X(52) VALUE
006600         "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz".
006700 01  WKS-TABLA-MINUSCULAS-R REDEFINES WKS-TABLA-MINUSCULAS.
006800     05  WKS-MIN-MAYUS            PIC X(26).
006900     05  WKS-MIN-MINUS            PIC X(26).
007000 01  WKS-MASCARA-TARJETA.
007100     05  WKS-MASC-RELLENO         PIC X(15) VALUE ALL "*".
007200     05  WKS-MASC-ULTIMOS4        PIC X(04) VALUE SPACES.
007300 01  WKS-MASCARA-TARJETA-R REDEFINES WKS-MASCARA-TARJETA.
007400     05  WKS-MASC-COMPLETA        PIC X(19).
007500******************************************************************
007600 LINKAGE SECTION.
007700 01  LK-METODO                    PIC X(20).
007800 01  LK-MONTO                     PIC 9(08)V99.
007900 01  LK-TARJETA-NUMERO            PIC X(19).
008000 01  LK-TARJETA-TITULAR           PIC X(30).
008100 01  LK-TARJETA-CVV                PIC X(04).
008200 01  LK-PAGO-VALIDO                PIC X(01).
008300 01  LK-MOTIVO-RECHAZO             PIC X(60).
008400 01  LK-TITULAR-SALIDA             PIC X(30).
008500 01  LK-MASCARA-SALIDA             PIC X(08).
008600******************************************************************
008700 PROCEDURE DIVISION USING LK-METODO, LK-MONTO, LK-TARJETA-NUMERO,
008800       LK-TARJETA-TITULAR, LK-TARJETA-CVV, LK-PAGO-VALIDO,
008900       LK-MOTIVO-RECHAZO, LK-TITULAR-SALIDA, LK-MASCARA-SALIDA.
009000 
009100 100-MAIN SECTION.
009200     MOVE "S"    TO LK-PAGO-VALIDO
009300     MOVE SPACES TO LK-MOTIVO-RECHAZO
009400     MOVE SPACES TO LK-TITULAR-SALIDA
009500     MOVE SPACES TO LK-MASCARA-SALIDA
009600     PERFORM 105-VALIDAR-DATOS-BASICOS
009700     IF LK-PAGO-VALIDO = "S"
009800        PERFORM 110-CONVERTIR-A-MINUSCULA
009900        PERFORM 200-DESPACHAR-METODO
010000     END-IF
010100     GOBACK.
010200 100-MAIN-E. EXIT.
010300 
010400******************************************************************
010500*    EL METODO Y EL MONTO SON OBLIGATORIOS - SIN ELLOS NO HAY    *
010600*    NADA QUE DESPACHAR NI QUE ENMASCARAR                        *
010700******************************************************************
010800 105-VALIDAR-DATOS-BASICOS SECTION.
010900     IF LK-METODO = SPACES
011000        MOVE "N" TO LK-PAGO-VALIDO
011100        MOVE "FALTA EL METODO DE PAGO" TO LK-MOTIVO-RECHAZO
011200     ELSE
011300        IF LK-MONTO NOT > ZEROES
011400           MOVE "N" TO LK-PAGO-VALIDO
011500           MOVE "EL MONTO DEBE SER MAYOR A CERO"
011600                TO LK-MOTIVO-RECHAZO
011700        END-IF
011800     END-IF.
011900  105-VALIDAR-DATOS-BASICOS-E. EXIT.
012000 
012100******************************************************************
012200*    BAJA EL METODO RECIBIDO A MINUSCULAS PARA COMPARARLO CON    *
012300*    LOS NOMBRES DE METODO SE DETECTAN POR SUBCADENA             *
012400******************************************************************
012500 110-CONVERTIR-A-MINUSCULA SECTION.
012600     MOVE LK-METODO TO WKS-METODO-MINUSCULA
012700     INSPECT WKS-METODO-MINUSCULA
012800             CONVERTING WKS-MIN-MAYUS TO WKS-MIN-MINUS.
012900 110-CONVERTIR-A-MINUSCULA-E. EXIT.
013000 
013100******************************************************************
013200*    DESPACHA SEGUN EL METODO INDICADO POR EL CAJERO             *
013300******************************************************************
013400 200-DESPACHAR-METODO SECTION.
013500     IF WKS-METODO-MINUSCULA (1:12) = "mercado_pago"
013600        OR WKS-METODO-MINUSCULA (1:12) = "mercado pago"
013700        PERFORM 210-ACEPTAR-MERCADO-PAGO
013800     ELSE
013900        IF WKS-METODO-MINUSCULA (1:6) = "tarjet"
014000           OR WKS-METODO-MINUSCULA (1:4) = "card"
014100           OR WKS-METODO-MINUSCULA (1:6) = "credit"
014200           OR WKS-METODO-MINUSCULA (1:5) = "debit"
014300           PERFORM 220-VALIDAR-TARJETA
014400        ELSE
014500           IF WKS-METODO-MINUSCULA (1:8) = "efectivo"
014600              OR WKS-METODO-MINUSCULA (1:13) = "transferencia"
014700              PERFORM 230-ACEPTAR-SIN-VALIDACION
014800           ELSE
014900              PERFORM 240-ACEPTAR-METODO-DESCONOCIDO
015000           END-IF
015100        END-IF
015200     END-IF.
015300 200-DESPACHAR-METODO-E. EXIT.
015400 
015500******************************************************************
015600*    MERCADO_PAGO - LA PASARELA EXTERNA YA VALIDO LOS DATOS, EL  *
015700*    LADO COBOL SOLO REGISTRA EL RESULTADO                       *
015800******************************************************************
015900 210-ACEPTAR-MERCADO-PAGO SECTION.
016000     MOVE "MERCADO PAGO" TO LK-TITULAR-SALIDA
016100     MOVE "N/A"          TO LK-MASCARA-SALIDA.
016200 210-ACEPTAR-MERCADO-PAGO-E. EXIT.
016300 
016400******************************************************************
016500*    METODOS DE TARJETA - REQUIEREN NUMERO, TITULAR Y CVV        *
016600******************************************************************
016700 220-VALIDAR-TARJETA SECTION.
016800     MOVE ZEROES TO WKS-LONGITUD-TARJETA WKS-LONGITUD-CVV
016900     PERFORM 221-MEDIR-TARJETA VARYING WKS-J FROM 19 BY -1
017000             UNTIL WKS-J = ZEROES OR WKS-LONGITUD-TARJETA NOT = 0
017100     PERFORM 222-MEDIR-CVV VARYING WKS-J FROM 4 BY -1
017200             UNTIL WKS-J = ZEROES OR WKS-LONGITUD-CVV NOT = 0
017300     IF WKS-LONGITUD-TARJETA < 13
017400        MOVE "N" TO LK-PAGO-VALIDO
017500        MOVE "NUMERO DE TARJETA INVALIDO" TO LK-MOTIVO-RECHAZO
017600     ELSE
017700        IF LK-TARJETA-TITULAR = SPACES
017800           MOVE "N" TO LK-PAGO-VALIDO
017900           MOVE "FALTA EL TITULAR DE LA TARJETA"
018000                TO LK-MOTIVO-RECHAZO
018100        ELSE
018200           IF WKS-LONGITUD-CVV < 3
018300              MOVE "N" TO LK-PAGO-VALIDO
018400              MOVE "CODIGO DE SEGURIDAD INVALIDO"
018500                   TO LK-MOTIVO-RECHAZO
018600           ELSE
018700              MOVE LK-TARJETA-TITULAR TO LK-TITULAR-SALIDA
018800              PERFORM 223-ENMASCARAR-TARJETA
018900           END-IF
019000        END-IF
019100     END-IF.
019200 220-VALIDAR-TARJETA-E. EXIT.
019300 
019400 221-MEDIR-TARJETA SECTION.
019500     IF LK-TARJETA-NUMERO (WKS-J:1) NOT = SPACES
019600        MOVE WKS-J TO WKS-LONGITUD-TARJETA
019700     END-IF.
019800 221-MEDIR-TARJETA-E. EXIT.
019900 
020000 222-MEDIR-CVV SECTION.
020100     IF LK-TARJETA-CVV (WKS-J:1) NOT = SPACES
020200        MOVE WKS-J TO WKS-LONGITUD-CVV
020300     END-IF.
020400 222-MEDIR-CVV-E. EXIT.
020500 
020600 223-ENMASCARAR-TARJETA SECTION.
020700     MOVE LK-TARJETA-NUMERO (WKS-LONGITUD-TARJETA - 3:4)
020800          TO WKS-MASC-ULTIMOS4
020900     MOVE WKS-MASC-ULTIMOS4 TO LK-MASCARA-SALIDA (5:4)
021000     MOVE "****"            TO LK-MASCARA-SALIDA (1:4).
021100 223-ENMASCARAR-TARJETA-E. EXIT.
021200 
021300******************************************************************
021400*    EFECTIVO / TRANSFERENCIA - SIEMPRE SE ACEPTAN               *
021500******************************************************************
021600 230-ACEPTAR-SIN-VALIDACION SECTION.
021700     MOVE LK-TARJETA-TITULAR TO LK-TITULAR-SALIDA
021800     MOVE "N/A"              TO LK-MASCARA-SALIDA.
021900 230-ACEPTAR-SIN-VALIDACION-E. EXIT.
022000 
022100******************************************************************
022200*    METODO NO CATALOGADO - SE ACEPTA DE FORMA GENERICA          *
022300******************************************************************
022400 240-ACEPTAR-METODO-DESCONOCIDO SECTION.
022500     MOVE LK-TARJETA-TITULAR TO LK-TITULAR-SALIDA
022600     MOVE "N/A"              TO LK-MASCARA-SALIDA.
022700 240-ACEPTAR-METODO-DESCONOCIDO-E. EXIT.
