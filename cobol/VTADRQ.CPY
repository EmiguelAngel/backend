000100******************************************************************
000200*                                                                *
000300*    C O P Y   V T A D R Q   -   S O L I C I T U D   D E        *
000400*                D E V O L U C I O N                             *
000500*                                                                *
000600*    APLICACION   : VENTAS                                       *
000700*    ARCHIVO      : SOLICITUD-DEVOLUCION   (SECUENCIAL, FIJO)    *
000800*    USADO POR    : VTA1DEV                                      *
000900*                                                                *
001000*    DESCRIPCION  : PETICION DE DEVOLUCION SOBRE UNA FACTURA YA  *
001100*                 : EMITIDA.  SDV-USUARIO ES QUIEN LA TRAMITA    *
001200*                 : EN LA CAJA (NO NECESARIAMENTE EL CAJERO      *
001300*                 : ORIGINAL DE LA VENTA).                       *
001400*                                                                *
001500******************************************************************
001600 01  REG-SOLICITUD-DEVOLUCION.
001700     05  SDV-FACTURA-ID              PIC 9(07).
001800     05  SDV-RAZON                   PIC X(50).
001900     05  SDV-USUARIO                 PIC X(30).
002000     05  SDV-FILLER                  PIC X(20).
