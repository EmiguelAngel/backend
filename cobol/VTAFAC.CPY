000100******************************************************************
000200*                                                                *
000300*    C O P Y   V T A F A C   -   M A E S T R O   D E             *
000400*                F A C T U R A S                                 *
000500*                                                                *
000600*    APLICACION   : VENTAS                                       *
000700*    ARCHIVO      : FACTURA                (INDEXADO)            *
000800*    LLAVE        : FAC-ID                                       *
000900*    USADO POR    : VTA1FACT, VTA1RPT, VTA1DEV                   *
001000*                                                                *
001100*    DESCRIPCION  : ENCABEZADO DE LA VENTA YA FACTURADA.  LOS    *
001200*                 : TOTALES SE GRABAN COMO SE RECALCULARON A     *
001300*                 : PARTIR DE LOS RENGLONES DE DETALLE (VER      *
001400*                 : VTA1FACT, PARRAFO 600).                      *
001500*                                                                *
001600******************************************************************
001700 01  REG-FACTURA.
001800     05  FAC-ID                      PIC 9(07).
001900     05  FAC-USUARIO-ID              PIC 9(05).
002000     05  FAC-PAGO-ID                 PIC 9(07).
002100     05  FAC-FECHA                   PIC 9(08).
002200     05  FAC-FECHA-R REDEFINES FAC-FECHA.
002300         10  FAC-ANO                 PIC 9(04).
002400         10  FAC-MES                 PIC 9(02).
002500         10  FAC-DIA                 PIC 9(02).
002600     05  FAC-SUBTOTAL                PIC 9(08)V99.
002700     05  FAC-IVA                     PIC 9(08)V99.
002800     05  FAC-TOTAL                   PIC 9(08)V99.
002900     05  FAC-PAGO-EXTERNO-ID         PIC X(20).
003000     05  FAC-DEVUELTA                PIC X(01).
003100         88  FAC-ES-DEVUELTA             VALUE "Y".
003200         88  FAC-NO-DEVUELTA             VALUE "N".
003300     05  FAC-FILLER                  PIC X(15).
003400*
003500******************************************************************
003600*    REDEFINICION DE SOLO-LLAVE, USADA AL BUSCAR EL MAYOR        *
003700*    FAC-ID EXISTENTE (ASIGNACION DE CORRELATIVO AUTOMATICO)     *
003800******************************************************************
003900 01  REG-FACTURA-LLAVE REDEFINES REG-FACTURA.
004000     05  FCL-ID                      PIC 9(07).
004100     05  FCL-RESTO                   PIC X(86).
