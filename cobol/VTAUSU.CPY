000100******************************************************************
000200*                                                                *
000300*    C O P Y   V T A U S U   -   M A E S T R O   D E             *
000400*                U S U A R I O S   ( C A J E R O S )             *
000500*                                                                *
000600*    APLICACION   : VENTAS                                       *
000700*    ARCHIVO      : USUARIO                (SECUENCIAL, FIJO)    *
000800*    LLAVE        : USR-ID                  (ASCENDENTE)         *
000900*    USADO POR    : VTA1FACT                                     *
001000*                                                                *
001100*    DESCRIPCION  : REGISTRO MAESTRO DEL USUARIO QUE ATIENDE LA  *
001200*                 : VENTA (CAJERO).  EL ROL "ADMINISTRADOR" SE   *
001300*                 : ACEPTA EN LA VENTA, PERO QUEDA COMO NOTA     *
001400*                 : INFORMATIVA UNICAMENTE (VER VTA1FACT).       *
001500*                                                                *
001600******************************************************************
001700 01  REG-USUARIO.
001800     05  USR-ID                      PIC 9(05).
001900     05  USR-NOMBRE                  PIC X(30).
002000     05  USR-CORREO                  PIC X(40).
002100     05  USR-TELEFONO                PIC X(20).
002200     05  USR-ROL.
002300         10  USR-ROL-ID              PIC 9(03).
002400             88  USR-ROL-ADMIN                VALUE 001.
002500             88  USR-ROL-CAJERO               VALUE 002.
002600         10  USR-ROL-NOMBRE          PIC X(20).
002700     05  USR-FILLER                  PIC X(20).
002800*
002900******************************************************************
003000*    AREA DE EXPANSION RESERVADA PARA CAMPOS FUTUROS DEL         *
003100*    MAESTRO DE USUARIOS (SUCURSAL, TURNO, SUPERVISOR, ETC.)     *
003200******************************************************************
003300 01  REG-USUARIO-EXPANSION REDEFINES REG-USUARIO.
003400     05  USRX-LLAVE                  PIC 9(05).
003500     05  USRX-DATOS-BASICOS          PIC X(90).
003600     05  USRX-ROL-EXP                PIC X(23).
003700     05  USRX-RESERVADO              PIC X(20).
