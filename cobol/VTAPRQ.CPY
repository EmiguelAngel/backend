000100******************************************************************
000200*                                                                *
000300*    C O P Y   V T A P R Q   -   S O L I C I T U D   D E        *
000400*                A L T A   D E   P R O D U C T O                 *
000500*                                                                *
000600*    APLICACION   : VENTAS                                       *
000700*    ARCHIVO      : SOLICITUD-PRODUCTO     (SECUENCIAL, FIJO)    *
000800*    USADO POR    : VTA1CAT                                      *
000900*                                                                *
001000*    DESCRIPCION  : TRANSACCION DE ALTA/ACTUALIZACION DE UN      *
001100*                 : PRODUCTO EN EL CATALOGO.  SPQ-ID EN CEROS    *
001200*                 : INDICA ALTA (SE ASIGNA CORRELATIVO NUEVO).   *
001300*                                                                *
001400******************************************************************
001500 01  REG-SOLICITUD-PRODUCTO.
001600     05  SPQ-ID                      PIC 9(05).
001700     05  SPQ-DESCRIPCION             PIC X(40).
001800     05  SPQ-CATEGORIA               PIC X(15).
001900     05  SPQ-CANT-DISPONIBLE         PIC 9(07).
002000     05  SPQ-PRECIO-UNITARIO         PIC 9(08)V99.
002100     05  SPQ-FILLER                  PIC X(20).
