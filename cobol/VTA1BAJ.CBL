000100******************************************************************
000200* FECHA       : 30/09/1994                                       *
000300* PROGRAMADOR : J. LOPEZ QUINTANA (JLQ)                          *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA1BAJ                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LISTADO DE PRODUCTOS CON EXISTENCIA POR DEBAJO   *
000800*             : DEL MINIMO SOLICITADO (10 UNIDADES SI NO SE      *
000900*             : INDICA OTRO EN LA TARJETA DE PARAMETROS).        *
001000* ARCHIVOS    : PRODUCTO=C                                       *
001100* ACCION (ES) : C=CONSULTA                                       *
001200* PROGRAMA(S) : NINGUNO                                          *
001300* INSTALADO   : 07/10/1994                                       *
001400* BPM/RATIONAL: VTA-0166                                         *
001500* NOMBRE      : LISTADO DE PRODUCTOS CON EXISTENCIA BAJA         *
001600******************************************************************
001700*                                                                *
001800*    B I T A C O R A   D E   C A M B I O S                       *
001900*                                                                *
002000* 07/10/1994 JLQ VTA-0166 VERSION INICIAL DEL PROGRAMA.          *
002100* 15/03/1997 CHM VTA-0180 SE PERMITE INDICAR EL MINIMO POR       *
002200*                 TARJETA DE PARAMETROS, ANTES ERA FIJO EN 10.   *
002300* 16/09/1998 CHM VTA-0190 REVISION Y2K.  ESTE PROGRAMA NO USA    *
002400*                 FECHAS, SIN HALLAZGOS.                         *
002500* 25/05/2002 EDR VTA-0209 SE AGREGA CONTADOR DE PRODUCTOS         *
002600*                 LISTADOS AL PIE DEL REPORTE.                   *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                     VTA1BAJ.
003000 AUTHOR.                         J. LOPEZ QUINTANA.
003100 INSTALLATION.                   TIENDA CENTRAL - DEPTO SISTEMAS.
003200 DATE-WRITTEN.                   30/09/1994.
003300 DATE-COMPILED.                  30/09/1994.
003400 SECURITY.                       USO INTERNO - DEPTO SISTEMAS.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS VTA-CLASE-NUMERICA IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS VTA-CORRIDA-DE-PRUEBA
004100            OFF STATUS IS VTA-CORRIDA-NORMAL.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PARAMETROS ASSIGN TO PARMBAJ
004500            ORGANIZATION   IS SEQUENTIAL
004600            ACCESS MODE    IS SEQUENTIAL
004700            FILE STATUS    IS FS-PARAMETROS.
004800 
004900     SELECT PRODUCTO ASSIGN TO PRODUCTO
005000            ORGANIZATION   IS INDEXED
005100            ACCESS MODE    IS SEQUENTIAL
005200            RECORD KEY     IS PRD-ID
005300            FILE STATUS    IS FS-PRODUCTO FSE-PRODUCTO.
005400 
005500     SELECT REPORTE-BAJO-STOCK ASSIGN TO RPTBAJ
005600            ORGANIZATION   IS LINE SEQUENTIAL
005700            FILE STATUS    IS FS-RPTBAJ.
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  PARAMETROS
006200     LABEL RECORD IS STANDARD.
006300 01  REG-PARAMETROS.
006400     05  PRM-MINIMO               PIC 9(07).
006500     05  FILLER                   PIC X(25).
006600 
006700 FD  PRODUCTO
006800     LABEL RECORD IS STANDARD.
006900     COPY VTAPRD.
007000 
007100 FD  REPORTE-BAJO-STOCK.
007200 01  LIN-REPORTE-BAJO-STOCK        PIC X(132).
007300 
007400 WORKING-STORAGE SECTION.
007500 01  WKS-FS-STATUS.
007600     05  FS-PARAMETROS           PIC 9(02) VALUE ZEROES.
007700     05  FS-PRODUCTO             PIC 9(02) VALUE ZEROES.
007800     05  FSE-PRODUCTO.
007900         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008000         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008100         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008200     05  FS-RPTBAJ               PIC 9(02) VALUE ZEROES.
008300     05  PROGRAMA                PIC X(08) VALUE "VTA1BAJ".
008400     05  ARCHIVO                 PIC X(08) VALUE SPACES.
008500     05  ACCION                  PIC X(10) VALUE SPACES.
008600     05  LLAVE                   PIC X(32) VALUE SPACES.
008700 01  WKS-MINIMO                   PIC 9(07) COMP VALUE 10.
008800 01  WKS-MINIMO-R REDEFINES WKS-MINIMO.
008900     05  WKS-MINIMO-ALFA          PIC X(04).
009000 01  WKS-CONTADOR-LISTADOS        PIC 9(07) COMP VALUE ZEROES.
009100 01  WKS-SWITCHES.
009200     05  WKS-FIN-PRODUCTOS       PIC X(01) VALUE "N".
009300         88  FIN-PRODUCTOS           VALUE "S".
009400 01  WKS-MASCARA-CONTADOR         PIC ZZZ,ZZ9.
009500 01  LIN-ENCABEZADO-BAJ.
009600     05  FILLER PIC X(45) VALUE
009700         "TIENDA CENTRAL - PRODUCTOS CON EXISTENCIA BAJA".
009800     05  FILLER PIC X(87) VALUE SPACES.
009900 01  LIN-ENCABEZADO-BAJ-R REDEFINES LIN-ENCABEZADO-BAJ.
010000     05  LEB-LINEA-COMPLETA       PIC X(132).
010100 01  LIN-MINIMO-BAJ.
010200     05  FILLER                  PIC X(19) VALUE
010300         "MINIMO SOLICITADO: ".
010400     05  LMB-MINIMO              PIC ZZZ,ZZ9.
010500     05  FILLER                  PIC X(101) VALUE SPACES.
010600 01  LIN-MINIMO-BAJ-R REDEFINES LIN-MINIMO-BAJ.
010700     05  LMB-LINEA-COMPLETA       PIC X(132).
010800 01  LIN-DETALLE-BAJ.
010900     05  LDB-PRODUCTO-ID          PIC ZZZZ9.
011000     05  FILLER                   PIC X(02) VALUE SPACES.
011100     05  LDB-DESCRIPCION          PIC X(40).
011200     05  FILLER                   PIC X(02) VALUE SPACES.
011300     05  LDB-CATEGORIA            PIC X(15).
011400     05  FILLER                   PIC X(02) VALUE SPACES.
011500     05  LDB-DISPONIBLE           PIC ZZZ,ZZ9.
011600     05  FILLER                   PIC X(60) VALUE SPACES.
011700******************************************************************
011800 PROCEDURE DIVISION.
011900 000-MAIN SECTION.
012000     PERFORM 010-INICIO
012100     PERFORM 100-LEER-PRODUCTO
012200     PERFORM 200-EVALUAR-PRODUCTO UNTIL FIN-PRODUCTOS
012300     PERFORM 900-CIERRE
012400     STOP RUN.
012500 000-MAIN-E. EXIT.
012600 
012700 010-INICIO SECTION.
012800     PERFORM 011-ABRIR-ARCHIVOS
012900     PERFORM 012-LEER-PARAMETROS
013000     MOVE ZEROES TO WKS-CONTADOR-LISTADOS
013100     WRITE LIN-REPORTE-BAJO-STOCK FROM LIN-ENCABEZADO-BAJ
013200          AFTER ADVANCING PAGE
013300     MOVE WKS-MINIMO TO LMB-MINIMO
013400     WRITE LIN-REPORTE-BAJO-STOCK FROM LIN-MINIMO-BAJ.
013500 010-INICIO-E. EXIT.
013600 
013700 011-ABRIR-ARCHIVOS SECTION.
013800     OPEN INPUT PARAMETROS PRODUCTO
013900          OUTPUT REPORTE-BAJO-STOCK
014000 
014100     IF FS-PRODUCTO NOT EQUAL 0
014200        MOVE "OPEN"     TO ACCION
014300        MOVE "PRODUCTO" TO ARCHIVO
014400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014500                              FS-PRODUCTO, FSE-PRODUCTO
014600        DISPLAY ">>> VTA1BAJ - ERROR AL ABRIR PRODUCTO <<<"
014700                UPON CONSOLE
014800        MOVE 91 TO RETURN-CODE
014900        STOP RUN
015000     END-IF.
015100 011-ABRIR-ARCHIVOS-E. EXIT.
015200 
015300 012-LEER-PARAMETROS SECTION.
015400     READ PARAMETROS
015500         AT END
015600            CONTINUE
015700         NOT AT END
015800            IF PRM-MINIMO NOT = ZEROES
015900               MOVE PRM-MINIMO TO WKS-MINIMO
016000            END-IF
016100     END-READ
016200     CLOSE PARAMETROS.
016300 012-LEER-PARAMETROS-E. EXIT.
016400 
016500 100-LEER-PRODUCTO SECTION.
016600     READ PRODUCTO NEXT RECORD
016700         AT END MOVE "S" TO WKS-FIN-PRODUCTOS
016800     END-READ.
016900 100-LEER-PRODUCTO-E. EXIT.
017000 
017100 200-EVALUAR-PRODUCTO SECTION.
017200     IF PRD-CANT-DISPONIBLE < WKS-MINIMO
017300        PERFORM 210-IMPRIMIR-PRODUCTO
017400        ADD 1 TO WKS-CONTADOR-LISTADOS
017500     END-IF
017600     PERFORM 100-LEER-PRODUCTO.
017700 200-EVALUAR-PRODUCTO-E. EXIT.
017800 
017900 210-IMPRIMIR-PRODUCTO SECTION.
018000     MOVE PRD-ID              TO LDB-PRODUCTO-ID
018100     MOVE PRD-DESCRIPCION     TO LDB-DESCRIPCION
018200     MOVE PRD-CATEGORIA       TO LDB-CATEGORIA
018300     MOVE PRD-CANT-DISPONIBLE TO LDB-DISPONIBLE
018400     WRITE LIN-REPORTE-BAJO-STOCK FROM LIN-DETALLE-BAJ.
018500 210-IMPRIMIR-PRODUCTO-E. EXIT.
018600 
018700 900-CIERRE SECTION.
018800     MOVE WKS-CONTADOR-LISTADOS TO WKS-MASCARA-CONTADOR
018900     DISPLAY "PRODUCTOS LISTADOS: " WKS-MASCARA-CONTADOR
019000             UPON CONSOLE
019100     CLOSE PRODUCTO REPORTE-BAJO-STOCK.
019200 900-CIERRE-E. EXIT.
