000100******************************************************************
000200* FECHA       : 03/03/1991                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA1FACT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA EL LOTE DIARIO DE SOLICITUDES DE VENTA.  *
000800*             : POR CADA SOLICITUD VALIDA EL CAJERO, VALIDA Y    *
000900*             : PRECIA CADA RENGLON, CALCULA SUBTOTAL, IVA Y     *
001000*             : TOTAL, DESPACHA EL PAGO, DESCUENTA EXISTENCIAS,  *
001100*             : EMITE ALERTAS DE INVENTARIO Y GRABA LA FACTURA   *
001200*             : CON SUS RENGLONES DE DETALLE Y SU PAGO.          *
001300* ARCHIVOS    : USUARIO=C, PRODUCTO=A, SOLICITUD-VENTA=C         *
001400*             : FACTURA=A, DETALLE-FACTURA=A, PAGO=A             *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001600* PROGRAMA(S) : VTA1PAG, VTA1ALR                                 *
001700* INSTALADO   : 10/03/1991                                       *
001800* BPM/RATIONAL: VTA-0101                                         *
001900* NOMBRE      : PROCESO DIARIO DE FACTURACION DE VENTAS          *
002000******************************************************************
002100*                                                                *
002200*    B I T A C O R A   D E   C A M B I O S                       *
002300*                                                                *
002400* 10/03/1991 RCV VTA-0101 VERSION INICIAL DEL PROGRAMA.          *
002500* 22/07/1991 RCV VTA-0107 SE AGREGA AVISO INFORMATIVO CUANDO EL  *
002600*                 CAJERO ES ADMINISTRADOR.                       *
002700* 14/01/1992 RCV VTA-0119 CORRIGE CALCULO DEL IVA, FALTABA EL    *
002800*                 REDONDEO AL CENTAVO EN EL COMPUTE.             *
002900* 09/09/1992 MEP VTA-0133 SE INCLUYE EL REPORTE DE FACTURA COMO  *
003000*                 SUSTITUTO DE LA COPIA IMPRESA PARA EL CLIENTE. *
003100* 03/02/1993 MEP VTA-0140 SE VALIDA EXISTENCIA ANTES DE ACEPTAR  *
003200*                 EL RENGLON, MENSAJE INDICA DISPONIBLE/PEDIDO.  *
003300* 19/11/1993 RCV VTA-0151 SE LLAMA A VTA1ALR PARA CLASIFICAR LAS *
003400*                 ALERTAS DE INVENTARIO EN CADA REBAJA DE STOCK. *
003500* 27/06/1994 JLQ VTA-0163 SE SEPARA LA VALIDACION DE PAGO A UN   *
003600*                 SUBPROGRAMA (VTA1PAG) PARA REUTILIZARLA.       *
003700* 05/04/1995 JLQ VTA-0170 LA FACTURA YA NO SE GRABA SI EL PAGO   *
003800*                 ES RECHAZADO; SE DESHACE TODO EL RENGLON.      *
003900* 18/12/1997 CHM VTA-0182 SE AGREGA CONTADOR DE VENTAS RECHAZADAS*
004000*                 EN EL REPORTE DE CIERRE.                       *
004100* 11/08/1998 CHM VTA-0190 REVISION DE FIN DE SIGLO (AÑO 2000);   *
004200*                 LA FECHA DE TRABAJO YA SE ACEPTA EN FORMATO    *
004300*                 AAAAMMDD DE 8 POSICIONES, NO SE VIO IMPACTO    *
004400*                 ADICIONAL EN ESTE PROGRAMA.                    *
004500* 20/02/1999 CHM VTA-0190 CIERRE DE REVISION Y2K, SIN HALLAZGOS  *
004600*                 PENDIENTES EN ESTE PROGRAMA.                   *
004700* 15/05/2001 EDR VTA-0205 SE AGREGA MASCARA DE TARJETA AL PAGO   *
004800*                 GRABADO, YA NO SE GRABA EL NUMERO COMPLETO.    *
004900* 30/10/2004 EDR VTA-0221 SE VALIDA QUE LA FACTURA TENGA AL      *
005000*                 MENOS UN RENGLON ANTES DE GRABAR.              *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.                     VTA1FACT.
005400 AUTHOR.                         R. CASTELLANOS.
005500 INSTALLATION.                   TIENDA CENTRAL - DEPTO SISTEMAS.
005600 DATE-WRITTEN.                   03/03/1991.
005700 DATE-COMPILED.                  03/03/1991.
005800 SECURITY.                       USO INTERNO - DEPTO SISTEMAS.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS VTA-CLASE-NUMERICA IS "0" THRU "9"
006400     UPSI-0 ON STATUS IS VTA-CORRIDA-DE-PRUEBA
006500            OFF STATUS IS VTA-CORRIDA-NORMAL.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT USUARIO ASSIGN TO USUARIO
006900            ORGANIZATION   IS INDEXED
007000            ACCESS MODE    IS RANDOM
007100            RECORD KEY     IS USR-ID
007200            FILE STATUS    IS FS-USUARIO FSE-USUARIO.
007300 
007400     SELECT PRODUCTO ASSIGN TO PRODUCTO
007500            ORGANIZATION   IS INDEXED
007600            ACCESS MODE    IS DYNAMIC
007700            RECORD KEY     IS PRD-ID
007800            FILE STATUS    IS FS-PRODUCTO FSE-PRODUCTO.
007900 
008000     SELECT SOLICITUD-VENTA ASSIGN TO SOLVTA
008100            ORGANIZATION   IS SEQUENTIAL
008200            ACCESS MODE    IS SEQUENTIAL
008300            FILE STATUS    IS FS-SOLICITUD FSE-SOLICITUD.
008400 
008500     SELECT FACTURA ASSIGN TO FACTURA
008600            ORGANIZATION   IS INDEXED
008700            ACCESS MODE    IS DYNAMIC
008800            RECORD KEY     IS FAC-ID
008900            FILE STATUS    IS FS-FACTURA FSE-FACTURA.
009000 
009100     SELECT DETALLE-FACTURA ASSIGN TO DETFACT
009200            ORGANIZATION   IS INDEXED
009300            ACCESS MODE    IS DYNAMIC
009400            RECORD KEY     IS DET-ID
009500            ALTERNATE RECORD KEY IS DET-FACTURA-ID
009600                               WITH DUPLICATES
009700            FILE STATUS    IS FS-DETALLE FSE-DETALLE.
009800 
009900     SELECT PAGO ASSIGN TO PAGO
010000            ORGANIZATION   IS INDEXED
010100            ACCESS MODE    IS DYNAMIC
010200            RECORD KEY     IS PGO-ID
010300            FILE STATUS    IS FS-PAGO FSE-PAGO.
010400 
010500     SELECT REPORTE-FACTURA ASSIGN TO RPTFACT
010600            ORGANIZATION   IS LINE SEQUENTIAL
010700            FILE STATUS    IS FS-RPTFACT.
010800 
010900     SELECT REPORTE-ALERTAS ASSIGN TO RPTALER
011000            ORGANIZATION   IS LINE SEQUENTIAL
011100            FILE STATUS    IS FS-RPTALER.
011200 
011300 DATA DIVISION.
011400 FILE SECTION.
011500******************************************************************
011600*               D E F I N I C I O N   D E   A R C H I V O S      *
011700******************************************************************
011800*   MAESTRO DE USUARIOS (CAJEROS)
011900*   MAESTRO DE PRODUCTOS
012000*   TRANSACCIONES DE VENTA (ENCABEZADO + RENGLONES)
012100*   MAESTRO DE FACTURAS
012200*   MAESTRO DE DETALLE DE FACTURA
012300*   MAESTRO DE PAGOS
012400*   REPORTE - COPIA DE FACTURA PARA EL CLIENTE
012500*   REPORTE - BITACORA DE ALERTAS DE INVENTARIO
012600 FD  USUARIO
012700     LABEL RECORD IS STANDARD.
012800     COPY VTAUSU.
012900 
013000 FD  PRODUCTO
013100     LABEL RECORD IS STANDARD.
013200     COPY VTAPRD.
013300 
013400 FD  SOLICITUD-VENTA
013500     LABEL RECORD IS STANDARD.
013600     COPY VTASOL.
013700 
013800 FD  FACTURA
013900     LABEL RECORD IS STANDARD.
014000     COPY VTAFAC.
014100 
014200 FD  DETALLE-FACTURA
014300     LABEL RECORD IS STANDARD.
014400     COPY VTADET.
014500 
014600 FD  PAGO
014700     LABEL RECORD IS STANDARD.
014800     COPY VTAPGR.
014900 
015000 FD  REPORTE-FACTURA.
015100 01  LIN-REPORTE-FACTURA          PIC X(132).
015200 
015300 FD  REPORTE-ALERTAS.
015400 01  LIN-REPORTE-ALERTAS          PIC X(132).
015500 
015600 WORKING-STORAGE SECTION.
015700******************************************************************
015800*           RECURSOS RUTINA DE FILE-STATUS Y VALIDACION          *
015900******************************************************************
016000 01  WKS-FS-STATUS.
016100     05  FS-USUARIO              PIC 9(02) VALUE ZEROES.
016200     05  FSE-USUARIO.
016300         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016400         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016500         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016600     05  FS-PRODUCTO             PIC 9(02) VALUE ZEROES.
016700     05  FSE-PRODUCTO.
016800         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016900         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017000         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017100     05  FS-SOLICITUD            PIC 9(02) VALUE ZEROES.
017200     05  FSE-SOLICITUD.
017300         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017400         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017500         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017600     05  FS-FACTURA              PIC 9(02) VALUE ZEROES.
017700     05  FSE-FACTURA.
017800         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017900         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018000         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018100     05  FS-DETALLE              PIC 9(02) VALUE ZEROES.
018200     05  FSE-DETALLE.
018300         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018400         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018500         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018600     05  FS-PAGO                 PIC 9(02) VALUE ZEROES.
018700     05  FSE-PAGO.
018800         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018900         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
019000         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
019100     05  FS-RPTFACT              PIC 9(02) VALUE ZEROES.
019200     05  FS-RPTALER              PIC 9(02) VALUE ZEROES.
019300     05  PROGRAMA                PIC X(08) VALUE "VTA1FACT".
019400     05  ARCHIVO                 PIC X(08) VALUE SPACES.
019500     05  ACCION                  PIC X(10) VALUE SPACES.
019600     05  LLAVE                   PIC X(32) VALUE SPACES.
019700******************************************************************
019800*              R E C U R S O S   D E   T R A B A J O             *
019900******************************************************************
020000 01  WKS-CONTADORES.
020100     05  WKS-MAX-FAC-ID          PIC 9(07) COMP VALUE ZEROES.
020200     05  WKS-MAX-PGO-ID          PIC 9(07) COMP VALUE ZEROES.
020300     05  WKS-MAX-DET-ID          PIC 9(07) COMP VALUE ZEROES.
020400     05  WKS-I                   PIC 9(03) COMP VALUE ZEROES.
020500     05  WKS-CANT-ITEMS          PIC 9(03) COMP VALUE ZEROES.
020600     05  WKS-VENTAS-PROCESADAS   PIC 9(07) COMP VALUE ZEROES.
020700     05  WKS-VENTAS-RECHAZADAS   PIC 9(07) COMP VALUE ZEROES.
020800 01  WKS-LLAVE-BUSQUEDA          PIC 9(07) VALUE 9999999.
020900 01  WKS-SWITCHES.
021000     05  WKS-FIN-SOLICITUDES     PIC X(01) VALUE "N".
021100         88  FIN-SOLICITUDES         VALUE "S".
021200     05  WKS-VENTA-VALIDA        PIC X(01) VALUE "S".
021300         88  VENTA-VALIDA            VALUE "S".
021400         88  VENTA-INVALIDA          VALUE "N".
021500     05  WKS-PAGO-VALIDO         PIC X(01) VALUE "S".
021600         88  PAGO-VALIDO             VALUE "S".
021700         88  PAGO-INVALIDO           VALUE "N".
021800 01  WKS-ENCABEZADO-ACTUAL.
021900     05  WKS-USUARIO-ID          PIC 9(05) VALUE ZEROES.
022000     05  WKS-METODO-PAGO         PIC X(20) VALUE SPACES.
022100     05  WKS-TARJETA-NUMERO      PIC X(19) VALUE SPACES.
022200     05  WKS-TARJETA-TITULAR     PIC X(30) VALUE SPACES.
022300     05  WKS-TARJETA-CVV         PIC X(04) VALUE SPACES.
022400******************************************************************
022500*    TABLA DE RENGLONES DE LA VENTA EN CURSO (MAXIMO 50 ITEMS)   *
022600******************************************************************
022700 01  WKS-TABLA-ITEMS.
022800     05  WKS-ITEM OCCURS 50 TIMES INDEXED BY WKS-IX.
022900         10  TI-PRODUCTO-ID      PIC 9(05).
023000         10  TI-DESCRIPCION      PIC X(40).
023100         10  TI-CANTIDAD         PIC 9(05).
023200         10  TI-PRECIO-UNITARIO  PIC 9(08)V99.
023300         10  TI-SUBTOTAL         PIC 9(08)V99.
023400 01  WKS-MOTIVO-RECHAZO          PIC X(60) VALUE SPACES.
023500 01  WKS-TOTALES-VENTA.
023600     05  WKS-SUBTOTAL            PIC 9(08)V99 VALUE ZEROES.
023700     05  WKS-IVA                 PIC 9(08)V99 VALUE ZEROES.
023800     05  WKS-TOTAL               PIC 9(08)V99 VALUE ZEROES.
023900 01  WKS-TOTALES-VENTA-R REDEFINES WKS-TOTALES-VENTA.
024000     05  WKS-TOTALES-ALFA         PIC X(33).
024100 01  WKS-PAGO-EN-CURSO.
024200     05  WKS-PAGO-ID-ACTUAL      PIC 9(07) COMP VALUE ZEROES.
024300     05  WKS-PAGO-TITULAR        PIC X(30) VALUE SPACES.
024400     05  WKS-PAGO-MASCARA        PIC X(08) VALUE SPACES.
024500 01  WKS-STOCK-INVENTARIO.
024600     05  WKS-STOCK-ANTERIOR      PIC 9(07) COMP VALUE ZEROES.
024700     05  WKS-STOCK-NUEVO         PIC 9(07) COMP VALUE ZEROES.
024800******************************************************************
024900*    FECHA DEL SISTEMA (AAAAMMDD) Y SU REDEFINICION EN PARTES    *
025000******************************************************************
025100 01  WKS-FECHA-HOY               PIC 9(08) VALUE ZEROES.
025200 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
025300     05  WKS-ANO-HOY             PIC 9(04).
025400     05  WKS-MES-HOY             PIC 9(02).
025500     05  WKS-DIA-HOY             PIC 9(02).
025600******************************************************************
025700*    REDEFINICION USADA PARA LA BUSQUEDA DEL MAYOR ID EXISTENTE *
025800******************************************************************
025900 01  WKS-LLAVE-MAXIMOS           PIC 9(07) VALUE ZEROES.
026000 01  WKS-LLAVE-MAXIMOS-R REDEFINES WKS-LLAVE-MAXIMOS.
026100     05  WKS-LLAVE-MILES         PIC 9(04).
026200     05  WKS-LLAVE-UNIDADES      PIC 9(03).
026300 01  WKS-MASCARA-TOTAL           PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
026400 01  WKS-MASCARA-CONTADOR        PIC ZZZ,ZZ9 VALUE ZEROES.
026500******************************************************************
026600*              L I N E A S   D E L   R E P O R T E               *
026700******************************************************************
026800 01  LIN-ENCABEZADO-FACT.
026900     05  FILLER                  PIC X(20) VALUE
027000         "TIENDA CENTRAL - FAC".
027100     05  FILLER                  PIC X(05) VALUE "TURA ".
027200     05  LEF-FACTURA-ID          PIC ZZZZZZ9.
027300     05  FILLER                  PIC X(90) VALUE SPACES.
027400 01  LIN-DETALLE-FACT.
027500     05  LDF-DESCRIPCION         PIC X(40).
027600     05  FILLER                  PIC X(02) VALUE SPACES.
027700     05  LDF-CANTIDAD            PIC ZZZ9.
027800     05  FILLER                  PIC X(02) VALUE SPACES.
027900     05  LDF-PRECIO              PIC ZZZ,ZZ9.99.
028000     05  FILLER                  PIC X(02) VALUE SPACES.
028100     05  LDF-SUBTOTAL            PIC ZZZ,ZZ9.99.
028200     05  FILLER                  PIC X(65) VALUE SPACES.
028300 01  LIN-ALERTA.
028400     05  LAL-EVENTO              PIC X(12).
028500     05  FILLER                  PIC X(01) VALUE SPACES.
028600     05  LAL-PRODUCTO-ID         PIC ZZZZ9.
028700     05  FILLER                  PIC X(01) VALUE SPACES.
028800     05  LAL-DESCRIPCION         PIC X(40).
028900     05  FILLER                  PIC X(01) VALUE SPACES.
029000     05  LAL-STOCK-ANT           PIC ZZZZZZ9.
029100     05  FILLER                  PIC X(01) VALUE SPACES.
029200     05  LAL-STOCK-NVO           PIC ZZZZZZ9.
029300     05  FILLER                  PIC X(59) VALUE SPACES.
029400******************************************************************
029500 LINKAGE SECTION.
029600 01  LK-METODO                   PIC X(20).
029700 01  LK-MONTO                    PIC 9(08)V99.
029800 01  LK-TARJETA-NUMERO           PIC X(19).
029900 01  LK-TARJETA-TITULAR          PIC X(30).
030000 01  LK-TARJETA-CVV              PIC X(04).
030100 01  LK-PAGO-VALIDO              PIC X(01).
030200 01  LK-MOTIVO-RECHAZO           PIC X(60).
030300 01  LK-TITULAR-SALIDA           PIC X(30).
030400 01  LK-MASCARA-SALIDA           PIC X(08).
030500 01  LK-PRODUCTO-ID              PIC 9(05).
030600 01  LK-DESCRIPCION              PIC X(40).
030700 01  LK-STOCK-ANTERIOR           PIC 9(07).
030800 01  LK-STOCK-NUEVO              PIC 9(07).
030900 01  LK-EVENTO-EXTRA             PIC X(12).
031000******************************************************************
031100 PROCEDURE DIVISION.
031200******************************************************************
031300*               S E C C I O N    P R I N C I P A L
031400******************************************************************
031500 000-MAIN SECTION.
031600     PERFORM 010-INICIO
031700     PERFORM 100-LEER-ENCABEZADO
031800     PERFORM 200-PROCESAR-VENTA UNTIL FIN-SOLICITUDES
031900     PERFORM 900-CIERRE
032000     STOP RUN.
032100 000-MAIN-E. EXIT.
032200 
032300 010-INICIO SECTION.
032400     PERFORM 011-ABRIR-ARCHIVOS
032500     PERFORM 012-OBTENER-MAXIMOS
032600     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
032700     MOVE ZEROES TO WKS-VENTAS-PROCESADAS WKS-VENTAS-RECHAZADAS.
032800 010-INICIO-E. EXIT.
032900 
033000 011-ABRIR-ARCHIVOS SECTION.
033100     OPEN INPUT  USUARIO SOLICITUD-VENTA
033200          I-O    PRODUCTO FACTURA DETALLE-FACTURA PAGO
033300          OUTPUT REPORTE-FACTURA REPORTE-ALERTAS
033400 
033500     IF FS-USUARIO NOT EQUAL 0
033600        MOVE "OPEN"      TO ACCION
033700        MOVE "USUARIO"   TO ARCHIVO
033800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033900                              FS-USUARIO, FSE-USUARIO
034000        GO TO 011-ERROR-FATAL
034100     END-IF
034200 
034300     IF FS-PRODUCTO NOT EQUAL 0 AND 05
034400        MOVE "OPEN"      TO ACCION
034500        MOVE "PRODUCTO"  TO ARCHIVO
034600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034700                              FS-PRODUCTO, FSE-PRODUCTO
034800        GO TO 011-ERROR-FATAL
034900     END-IF
035000 
035100     IF FS-SOLICITUD NOT EQUAL 0
035200        MOVE "OPEN"      TO ACCION
035300        MOVE "SOLVTA"    TO ARCHIVO
035400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035500                              FS-SOLICITUD, FSE-SOLICITUD
035600        GO TO 011-ERROR-FATAL
035700     END-IF
035800 
035900     IF FS-FACTURA NOT EQUAL 0 AND 05
036000        MOVE "OPEN"      TO ACCION
036100        MOVE "FACTURA"   TO ARCHIVO
036200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036300                              FS-FACTURA, FSE-FACTURA
036400        GO TO 011-ERROR-FATAL
036500     END-IF
036600 
036700     IF FS-DETALLE NOT EQUAL 0 AND 05
036800        MOVE "OPEN"      TO ACCION
036900        MOVE "DETFACT"   TO ARCHIVO
037000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037100                              FS-DETALLE, FSE-DETALLE
037200        GO TO 011-ERROR-FATAL
037300     END-IF
037400 
037500     IF FS-PAGO NOT EQUAL 0 AND 05
037600        MOVE "OPEN"      TO ACCION
037700        MOVE "PAGO"      TO ARCHIVO
037800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037900                              FS-PAGO, FSE-PAGO
038000        GO TO 011-ERROR-FATAL
038100     END-IF
038200 
038300     GO TO 011-ABRIR-ARCHIVOS-E.
038400 
038500 011-ERROR-FATAL.
038600     DISPLAY ">>> VTA1FACT - ERROR AL ABRIR ARCHIVOS <<<"
038700             UPON CONSOLE
038800     DISPLAY "    VERIFICAR DETALLE EN EL SPOOL" UPON CONSOLE
038900     MOVE 91 TO RETURN-CODE
039000     STOP RUN.
039100 011-ABRIR-ARCHIVOS-E. EXIT.
039200 
039300******************************************************************
039400*    OBTIENE EL MAYOR ID EXISTENTE EN FACTURA, PAGO Y DETALLE   *
039500*    PARA PODER ASIGNAR CORRELATIVOS DURANTE ESTA CORRIDA        *
039600******************************************************************
039700 012-OBTENER-MAXIMOS SECTION.
039800     MOVE WKS-LLAVE-BUSQUEDA TO FAC-ID
039900     START FACTURA KEY IS LESS THAN FAC-ID
040000         INVALID KEY
040100            MOVE ZEROES TO WKS-MAX-FAC-ID
040200         NOT INVALID KEY
040300            READ FACTURA PREVIOUS RECORD
040400               AT END MOVE ZEROES TO WKS-MAX-FAC-ID
040500               NOT AT END MOVE FAC-ID TO WKS-MAX-FAC-ID
040600            END-READ
040700     END-START
040800 
040900     MOVE WKS-LLAVE-BUSQUEDA TO PGO-ID
041000     START PAGO KEY IS LESS THAN PGO-ID
041100         INVALID KEY
041200            MOVE ZEROES TO WKS-MAX-PGO-ID
041300         NOT INVALID KEY
041400            READ PAGO PREVIOUS RECORD
041500               AT END MOVE ZEROES TO WKS-MAX-PGO-ID
041600               NOT AT END MOVE PGO-ID TO WKS-MAX-PGO-ID
041700            END-READ
041800     END-START
041900 
042000     MOVE WKS-LLAVE-BUSQUEDA TO DET-ID
042100     START DETALLE-FACTURA KEY IS LESS THAN DET-ID
042200         INVALID KEY
042300            MOVE ZEROES TO WKS-MAX-DET-ID
042400         NOT INVALID KEY
042500            READ DETALLE-FACTURA PREVIOUS RECORD
042600               AT END MOVE ZEROES TO WKS-MAX-DET-ID
042700               NOT AT END MOVE DET-ID TO WKS-MAX-DET-ID
042800            END-READ
042900     END-START.
043000 012-OBTENER-MAXIMOS-E. EXIT.
043100 
043200******************************************************************
043300*          L E C T U R A   D E L   E N C A B E Z A D O           *
043400******************************************************************
043500 100-LEER-ENCABEZADO SECTION.
043600     READ SOLICITUD-VENTA
043700         AT END
043800            MOVE "S" TO WKS-FIN-SOLICITUDES
043900         NOT AT END
044000            IF NOT SOL-ES-ENCABEZADO
044100               DISPLAY ">>> VTA1FACT - SECUENCIA DE ARCHIVO "
044200                       "ROTA, SE ESPERABA ENCABEZADO <<<"
044300                       UPON CONSOLE
044400               MOVE 92 TO RETURN-CODE
044500               STOP RUN
044600            ELSE
044700               MOVE SOE-USUARIO-ID      TO WKS-USUARIO-ID
044800               MOVE SOE-CANT-ITEMS      TO WKS-CANT-ITEMS
044900               MOVE SOE-METODO-PAGO     TO WKS-METODO-PAGO
045000               MOVE SOE-TARJETA-NUMERO  TO WKS-TARJETA-NUMERO
045100               MOVE SOE-TARJETA-TITULAR TO WKS-TARJETA-TITULAR
045200               MOVE SOE-TARJETA-CVV     TO WKS-TARJETA-CVV
045300            END-IF
045400     END-READ.
045500 100-LEER-ENCABEZADO-E. EXIT.
045600 
045700******************************************************************
045800*               P R O C E S A   U N A   V E N T A                *
045900******************************************************************
046000 200-PROCESAR-VENTA SECTION.
046100     MOVE "S" TO WKS-VENTA-VALIDA
046200     MOVE SPACES TO WKS-MOTIVO-RECHAZO
046300     PERFORM 210-VALIDAR-USUARIO
046400     PERFORM 220-LEER-ITEM VARYING WKS-I FROM 1 BY 1
046500             UNTIL WKS-I > WKS-CANT-ITEMS
046600     IF VENTA-VALIDA
046700        PERFORM 300-CALCULAR-TOTALES
046800        PERFORM 400-PROCESAR-PAGO
046900     END-IF
047000     IF VENTA-VALIDA
047100        PERFORM 500-ACTUALIZAR-INVENTARIO VARYING WKS-I
047200                FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-ITEMS
047300        PERFORM 600-ASIGNAR-Y-GRABAR-FACTURA
047400        PERFORM 700-IMPRIMIR-FACTURA
047500        ADD 1 TO WKS-VENTAS-PROCESADAS
047600     ELSE
047700        PERFORM 250-RECHAZAR-VENTA
047800        ADD 1 TO WKS-VENTAS-RECHAZADAS
047900     END-IF
048000     PERFORM 100-LEER-ENCABEZADO.
048100 200-PROCESAR-VENTA-E. EXIT.
048200 
048300******************************************************************
048400*    PASO 1 - VALIDA QUE EL CAJERO EXISTA                        *
048500******************************************************************
048600 210-VALIDAR-USUARIO SECTION.
048700     MOVE WKS-USUARIO-ID TO USR-ID
048800     READ USUARIO KEY IS USR-ID
048900         INVALID KEY
049000            MOVE "N" TO WKS-VENTA-VALIDA
049100            STRING "USUARIO NO EXISTE: " USR-ID
049200                   DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO
049300         NOT INVALID KEY
049400            IF USR-ROL-ADMIN
049500               DISPLAY "AVISO - VENTA ATENDIDA POR "
049600                       "ADMINISTRADOR: " USR-NOMBRE
049700                       UPON CONSOLE
049800            END-IF
049900     END-READ.
050000 210-VALIDAR-USUARIO-E. EXIT.
050100 
050200******************************************************************
050300*    PASO 2 - LEE Y VALIDA CADA RENGLON DE LA SOLICITUD.  SE     *
050400*    LEEN LOS N RENGLONES AUNQUE LA VENTA YA HAYA QUEDADO        *
050500*    INVALIDA, PARA NO PERDER LA SINCRONIA DEL ARCHIVO.          *
050600******************************************************************
050700 220-LEER-ITEM SECTION.
050800     READ SOLICITUD-VENTA
050900         AT END
051000            DISPLAY ">>> VTA1FACT - FALTAN RENGLONES DE "
051100                    "DETALLE EN LA SOLICITUD <<<" UPON CONSOLE
051200            MOVE 93 TO RETURN-CODE
051300            STOP RUN
051400         NOT AT END
051500            IF NOT SOL-ES-DETALLE
051600               DISPLAY ">>> VTA1FACT - SECUENCIA DE ARCHIVO "
051700                       "ROTA, SE ESPERABA DETALLE <<<"
051800                       UPON CONSOLE
051900               MOVE 92 TO RETURN-CODE
052000               STOP RUN
052100            ELSE
052200               IF VENTA-VALIDA
052300                  PERFORM 221-VALIDAR-Y-PRECIAR-ITEM
052400               END-IF
052500            END-IF
052600     END-READ.
052700 220-LEER-ITEM-E. EXIT.
052800 
052900 221-VALIDAR-Y-PRECIAR-ITEM SECTION.
053000     MOVE SOI-PRODUCTO-ID TO PRD-ID
053100     READ PRODUCTO KEY IS PRD-ID
053200         INVALID KEY
053300            MOVE "N" TO WKS-VENTA-VALIDA
053400            STRING "PRODUCTO NO EXISTE: " SOI-PRODUCTO-ID
053500                   DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO
053600         NOT INVALID KEY
053700            IF PRD-CANT-DISPONIBLE < SOI-CANTIDAD
053800               MOVE "N" TO WKS-VENTA-VALIDA
053900               STRING "STOCK INSUFICIENTE, DISPONIBLE "
054000                      PRD-CANT-DISPONIBLE " PEDIDO "
054100                      SOI-CANTIDAD
054200                      DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO
054300            ELSE
054400               MOVE SOI-PRODUCTO-ID  TO TI-PRODUCTO-ID(WKS-I)
054500               MOVE PRD-DESCRIPCION  TO TI-DESCRIPCION(WKS-I)
054600               MOVE SOI-CANTIDAD     TO TI-CANTIDAD(WKS-I)
054700               MOVE PRD-PRECIO-UNITARIO
054800                                     TO TI-PRECIO-UNITARIO(WKS-I)
054900               COMPUTE TI-SUBTOTAL(WKS-I) ROUNDED =
055000                       PRD-PRECIO-UNITARIO * SOI-CANTIDAD
055100            END-IF
055200     END-READ.
055300 221-VALIDAR-Y-PRECIAR-ITEM-E. EXIT.
055400 
055500******************************************************************
055600*    PASO 3 - SUBTOTAL, IVA (19%) Y TOTAL DE LA VENTA            *
055700******************************************************************
055800 300-CALCULAR-TOTALES SECTION.
055900     MOVE ZEROES TO WKS-SUBTOTAL
056000     PERFORM 310-SUMAR-ITEM VARYING WKS-I FROM 1 BY 1
056100             UNTIL WKS-I > WKS-CANT-ITEMS
056200     COMPUTE WKS-IVA ROUNDED = WKS-SUBTOTAL * 0.19
056300     COMPUTE WKS-TOTAL = WKS-SUBTOTAL + WKS-IVA.
056400 300-CALCULAR-TOTALES-E. EXIT.
056500 
056600 310-SUMAR-ITEM SECTION.
056700     ADD TI-SUBTOTAL(WKS-I) TO WKS-SUBTOTAL.
056800 310-SUMAR-ITEM-E. EXIT.
056900 
057000******************************************************************
057100*    PASO 4 - DESPACHA EL PAGO (VTA1PAG) Y RESERVA SU ID         *
057200******************************************************************
057300 400-PROCESAR-PAGO SECTION.
057400     MOVE WKS-METODO-PAGO        TO LK-METODO
057500     MOVE WKS-TOTAL              TO LK-MONTO
057600     MOVE WKS-TARJETA-NUMERO     TO LK-TARJETA-NUMERO
057700     MOVE WKS-TARJETA-TITULAR    TO LK-TARJETA-TITULAR
057800     MOVE WKS-TARJETA-CVV        TO LK-TARJETA-CVV
057900     MOVE SPACES                 TO LK-MOTIVO-RECHAZO
058000     CALL "VTA1PAG" USING LK-METODO, LK-MONTO,
058100          LK-TARJETA-NUMERO, LK-TARJETA-TITULAR, LK-TARJETA-CVV,
058200          LK-PAGO-VALIDO, LK-MOTIVO-RECHAZO, LK-TITULAR-SALIDA,
058300          LK-MASCARA-SALIDA
058400     IF LK-PAGO-VALIDO = "N"
058500        MOVE "N" TO WKS-VENTA-VALIDA
058600        MOVE LK-MOTIVO-RECHAZO TO WKS-MOTIVO-RECHAZO
058700     ELSE
058800        ADD 1 TO WKS-MAX-PGO-ID
058900        MOVE WKS-MAX-PGO-ID TO WKS-PAGO-ID-ACTUAL
059000        MOVE LK-TITULAR-SALIDA  TO WKS-PAGO-TITULAR
059100        MOVE LK-MASCARA-SALIDA  TO WKS-PAGO-MASCARA
059200     END-IF.
059300 400-PROCESAR-PAGO-E. EXIT.
059400 
059500******************************************************************
059600*    PASO 5 - REBAJA EXISTENCIAS Y CLASIFICA LA ALERTA (VTA1ALR)*
059700******************************************************************
059800 500-ACTUALIZAR-INVENTARIO SECTION.
059900     MOVE TI-PRODUCTO-ID(WKS-I) TO PRD-ID
060000     READ PRODUCTO KEY IS PRD-ID
060100         INVALID KEY
060200            DISPLAY ">>> VTA1FACT - PRODUCTO DESAPARECIO "
060300                    "DURANTE LA CORRIDA: " PRD-ID UPON CONSOLE
060400         NOT INVALID KEY
060500            MOVE PRD-CANT-DISPONIBLE TO WKS-STOCK-ANTERIOR
060600            SUBTRACT TI-CANTIDAD(WKS-I) FROM PRD-CANT-DISPONIBLE
060700            MOVE PRD-CANT-DISPONIBLE TO WKS-STOCK-NUEVO
060800            REWRITE REG-PRODUCTO
060900               INVALID KEY
061000                  DISPLAY ">>> VTA1FACT - ERROR AL "
061100                          "REGRABAR PRODUCTO: " PRD-ID
061200                          UPON CONSOLE
061300            END-REWRITE
061400            MOVE PRD-ID          TO LK-PRODUCTO-ID
061500            MOVE PRD-DESCRIPCION TO LK-DESCRIPCION
061600            MOVE WKS-STOCK-ANTERIOR TO LK-STOCK-ANTERIOR
061700            MOVE WKS-STOCK-NUEVO    TO LK-STOCK-NUEVO
061800            CALL "VTA1ALR" USING LK-PRODUCTO-ID, LK-DESCRIPCION,
061900                 LK-STOCK-ANTERIOR, LK-STOCK-NUEVO, LK-EVENTO-EXTRA
062000            PERFORM 510-ESCRIBIR-STOCK-CHANGE
062100            IF LK-EVENTO-EXTRA NOT = SPACES
062200               PERFORM 520-ESCRIBIR-EVENTO-EXTRA
062300            END-IF
062400     END-READ.
062500 500-ACTUALIZAR-INVENTARIO-E. EXIT.
062600 
062700 510-ESCRIBIR-STOCK-CHANGE SECTION.
062800     MOVE "STOCK-CHANGE" TO LAL-EVENTO
062900     MOVE PRD-ID          TO LAL-PRODUCTO-ID
063000     MOVE PRD-DESCRIPCION TO LAL-DESCRIPCION
063100     MOVE WKS-STOCK-ANTERIOR TO LAL-STOCK-ANT
063200     MOVE WKS-STOCK-NUEVO    TO LAL-STOCK-NVO
063300     WRITE LIN-REPORTE-ALERTAS FROM LIN-ALERTA.
063400 510-ESCRIBIR-STOCK-CHANGE-E. EXIT.
063500 
063600 520-ESCRIBIR-EVENTO-EXTRA SECTION.
063700     MOVE LK-EVENTO-EXTRA TO LAL-EVENTO
063800     MOVE PRD-ID          TO LAL-PRODUCTO-ID
063900     MOVE PRD-DESCRIPCION TO LAL-DESCRIPCION
064000     MOVE WKS-STOCK-ANTERIOR TO LAL-STOCK-ANT
064100     MOVE WKS-STOCK-NUEVO    TO LAL-STOCK-NVO
064200     WRITE LIN-REPORTE-ALERTAS FROM LIN-ALERTA.
064300 520-ESCRIBIR-EVENTO-EXTRA-E. EXIT.
064400 
064500******************************************************************
064600*    PASO 6 - ASIGNA EL ID, RECALCULA TOTALES DE LOS RENGLONES  *
064700*    (AUTORITATIVOS) Y GRABA FACTURA, DETALLE Y PAGO             *
064800******************************************************************
064900 600-ASIGNAR-Y-GRABAR-FACTURA SECTION.
065000     ADD 1 TO WKS-MAX-FAC-ID
065100     MOVE WKS-MAX-FAC-ID      TO FAC-ID
065200     MOVE WKS-USUARIO-ID      TO FAC-USUARIO-ID
065300     MOVE WKS-PAGO-ID-ACTUAL  TO FAC-PAGO-ID
065400     MOVE WKS-FECHA-HOY       TO FAC-FECHA
065500     MOVE WKS-SUBTOTAL        TO FAC-SUBTOTAL
065600     MOVE WKS-IVA             TO FAC-IVA
065700     MOVE WKS-TOTAL           TO FAC-TOTAL
065800     MOVE SPACES              TO FAC-PAGO-EXTERNO-ID
065900     MOVE "N"                 TO FAC-DEVUELTA
066000     IF FAC-USUARIO-ID = ZEROES OR WKS-CANT-ITEMS = ZEROES
066100                               OR FAC-TOTAL NOT > ZEROES
066200        DISPLAY ">>> VTA1FACT - FACTURA NO PASO VALIDACION "
066300                "FINAL, SE DESCARTA <<<" UPON CONSOLE
066400        MOVE "N" TO WKS-VENTA-VALIDA
066500        MOVE "FACTURA INVALIDA AL CIERRE" TO WKS-MOTIVO-RECHAZO
066600     ELSE
066700        WRITE REG-FACTURA
066800           INVALID KEY
066900              DISPLAY ">>> VTA1FACT - ERROR AL GRABAR "
067000                      "FACTURA: " FAC-ID UPON CONSOLE
067100        END-WRITE
067200        MOVE FAC-ID TO PGO-FACTURA-ID
067300        MOVE WKS-PAGO-ID-ACTUAL  TO PGO-ID
067400        MOVE WKS-METODO-PAGO     TO PGO-METODO
067500        MOVE WKS-TOTAL           TO PGO-MONTO
067600        MOVE WKS-PAGO-TITULAR    TO PGO-TITULAR
067700        MOVE WKS-PAGO-MASCARA    TO PGO-TARJETA-MASCARA
067800        WRITE REG-PAGO
067900           INVALID KEY
068000              DISPLAY ">>> VTA1FACT - ERROR AL GRABAR "
068100                      "PAGO: " PGO-ID UPON CONSOLE
068200        END-WRITE
068300        PERFORM 610-GRABAR-DETALLE VARYING WKS-I FROM 1 BY 1
068400                UNTIL WKS-I > WKS-CANT-ITEMS
068500     END-IF.
068600 600-ASIGNAR-Y-GRABAR-FACTURA-E. EXIT.
068700 
068800 610-GRABAR-DETALLE SECTION.
068900     ADD 1 TO WKS-MAX-DET-ID
069000     MOVE WKS-MAX-DET-ID        TO DET-ID
069100     MOVE FAC-ID                TO DET-FACTURA-ID
069200     MOVE TI-PRODUCTO-ID(WKS-I) TO DET-PRODUCTO-ID
069300     MOVE TI-CANTIDAD(WKS-I)    TO DET-CANTIDAD
069400     MOVE TI-PRECIO-UNITARIO(WKS-I) TO DET-PRECIO-UNITARIO
069500     MOVE TI-SUBTOTAL(WKS-I)    TO DET-SUBTOTAL
069600     WRITE REG-DETALLE-FACTURA
069700        INVALID KEY
069800           DISPLAY ">>> VTA1FACT - ERROR AL GRABAR "
069900                   "DETALLE: " DET-ID UPON CONSOLE
070000     END-WRITE.
070100 610-GRABAR-DETALLE-E. EXIT.
070200 
070300******************************************************************
070400*    IMPRIME LA COPIA DE FACTURA PARA EL CLIENTE (REPORTS)      *
070500******************************************************************
070600 700-IMPRIMIR-FACTURA SECTION.
070700     MOVE FAC-ID TO LEF-FACTURA-ID
070800     WRITE LIN-REPORTE-FACTURA FROM LIN-ENCABEZADO-FACT
070900          AFTER ADVANCING PAGE
071000     MOVE SPACES TO LIN-REPORTE-FACTURA
071100     STRING "FECHA: " WKS-FECHA-HOY "  CAJERO: " USR-NOMBRE
071200            DELIMITED BY SIZE INTO LIN-REPORTE-FACTURA
071300     WRITE LIN-REPORTE-FACTURA
071400     MOVE SPACES TO LIN-REPORTE-FACTURA
071500     STRING "METODO DE PAGO: " WKS-PAGO-TITULAR
071600            " " WKS-PAGO-MASCARA
071700            DELIMITED BY SIZE INTO LIN-REPORTE-FACTURA
071800     WRITE LIN-REPORTE-FACTURA
071900     PERFORM 710-IMPRIMIR-RENGLON VARYING WKS-I FROM 1 BY 1
072000             UNTIL WKS-I > WKS-CANT-ITEMS
072100     MOVE SPACES TO LIN-REPORTE-FACTURA
072200     MOVE WKS-SUBTOTAL TO WKS-MASCARA-TOTAL
072300     STRING "SUBTOTAL: " WKS-MASCARA-TOTAL
072400            DELIMITED BY SIZE INTO LIN-REPORTE-FACTURA
072500     WRITE LIN-REPORTE-FACTURA
072600     MOVE SPACES TO LIN-REPORTE-FACTURA
072700     MOVE WKS-IVA TO WKS-MASCARA-TOTAL
072800     STRING "IVA (19%): " WKS-MASCARA-TOTAL
072900            DELIMITED BY SIZE INTO LIN-REPORTE-FACTURA
073000     WRITE LIN-REPORTE-FACTURA
073100     MOVE SPACES TO LIN-REPORTE-FACTURA
073200     MOVE WKS-TOTAL TO WKS-MASCARA-TOTAL
073300     STRING "TOTAL: " WKS-MASCARA-TOTAL
073400            DELIMITED BY SIZE INTO LIN-REPORTE-FACTURA
073500     WRITE LIN-REPORTE-FACTURA
073600     MOVE SPACES TO LIN-REPORTE-FACTURA
073700     MOVE "GRACIAS POR SU COMPRA" TO LIN-REPORTE-FACTURA
073800     WRITE LIN-REPORTE-FACTURA.
073900 700-IMPRIMIR-FACTURA-E. EXIT.
074000 
074100 710-IMPRIMIR-RENGLON SECTION.
074200     MOVE TI-DESCRIPCION(WKS-I)        TO LDF-DESCRIPCION
074300     MOVE TI-CANTIDAD(WKS-I)           TO LDF-CANTIDAD
074400     MOVE TI-PRECIO-UNITARIO(WKS-I)    TO LDF-PRECIO
074500     MOVE TI-SUBTOTAL(WKS-I)           TO LDF-SUBTOTAL
074600     WRITE LIN-REPORTE-FACTURA FROM LIN-DETALLE-FACT.
074700 710-IMPRIMIR-RENGLON-E. EXIT.
074800 
074900******************************************************************
075000*    VENTA RECHAZADA - NO SE GRABA NADA, SOLO SE INFORMA        *
075100******************************************************************
075200 250-RECHAZAR-VENTA SECTION.
075300     DISPLAY ">>> VTA1FACT - VENTA RECHAZADA, USUARIO "
075400             WKS-USUARIO-ID " - " WKS-MOTIVO-RECHAZO
075500             UPON CONSOLE.
075600 250-RECHAZAR-VENTA-E. EXIT.
075700 
075800******************************************************************
075900*                    C I E R R E   D E L   J O B                 *
076000******************************************************************
076100 900-CIERRE SECTION.
076200     DISPLAY "******************************************"
076300             UPON CONSOLE
076400     MOVE WKS-VENTAS-PROCESADAS TO WKS-MASCARA-CONTADOR
076500     DISPLAY "VENTAS PROCESADAS:   " WKS-MASCARA-CONTADOR
076600             UPON CONSOLE
076700     MOVE WKS-VENTAS-RECHAZADAS TO WKS-MASCARA-CONTADOR
076800     DISPLAY "VENTAS RECHAZADAS:   " WKS-MASCARA-CONTADOR
076900             UPON CONSOLE
077000     DISPLAY "******************************************"
077100             UPON CONSOLE
077200     CLOSE USUARIO PRODUCTO SOLICITUD-VENTA FACTURA
077300           DETALLE-FACTURA PAGO REPORTE-FACTURA REPORTE-ALERTAS.
077400 900-CIERRE-E. EXIT.
