000100******************************************************************
000200* FECHA       : 14/04/1992                                       *
000300* PROGRAMADOR : M. ESPINOZA (MEP)                                *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA1RPT                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE VENTAS DEL PERIODO SOLICITADO.  LEE  *
000800*             : EL MAESTRO DE FACTURAS EN FORMA SECUENCIAL,      *
000900*             : ACUMULA CANTIDAD DE VENTAS, TOTAL VENDIDO, IVA   *
001000*             : TOTAL Y SACA EL PROMEDIO POR VENTA.              *
001100* ARCHIVOS    : FACTURA=C                                        *
001200* ACCION (ES) : C=CONSULTA                                       *
001300* PROGRAMA(S) : NINGUNO                                          *
001400* INSTALADO   : 20/04/1992                                       *
001500* BPM/RATIONAL: VTA-0125                                         *
001600* NOMBRE      : REPORTE DE VENTAS DEL PERIODO                    *
001700******************************************************************
001800*                                                                *
001900*    B I T A C O R A   D E   C A M B I O S                       *
002000*                                                                *
002100* 20/04/1992 MEP VTA-0125 VERSION INICIAL DEL PROGRAMA.          *
002200* 11/01/1994 RCV VTA-0154 SE PERMITE INFORMAR EL RANGO DE FECHAS *
002300*                 POR TARJETA DE PARAMETROS EN VEZ DE FIJO.      *
002400* 19/06/1997 CHM VTA-0179 SE AGREGA EL PROMEDIO DE VENTA POR     *
002500*                 FACTURA AL PIE DEL REPORTE.                    *
002600* 14/09/1998 CHM VTA-0190 REVISION Y2K, EL RANGO DE FECHAS YA    *
002700*                 USABA AAAAMMDD DE 8 POSICIONES, SIN HALLAZGOS. *
002800* 08/03/2000 CHM VTA-0195 SE DEJA EL PROMEDIO EN CERO CUANDO NO  *
002900*                 HAY FACTURAS EN EL RANGO, ANTES TRUNCABA.      *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                     VTA1RPT.
003300 AUTHOR.                         M. ESPINOZA.
003400 INSTALLATION.                   TIENDA CENTRAL - DEPTO SISTEMAS.
003500 DATE-WRITTEN.                   14/04/1992.
003600 DATE-COMPILED.                  14/04/1992.
003700 SECURITY.                       USO INTERNO - DEPTO SISTEMAS.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS VTA-CLASE-NUMERICA IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS VTA-CORRIDA-DE-PRUEBA
004400            OFF STATUS IS VTA-CORRIDA-NORMAL.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PARAMETROS ASSIGN TO PARMRPT
004800            ORGANIZATION   IS SEQUENTIAL
004900            ACCESS MODE    IS SEQUENTIAL
005000            FILE STATUS    IS FS-PARAMETROS.
005100 
005200     SELECT FACTURA ASSIGN TO FACTURA
005300            ORGANIZATION   IS INDEXED
005400            ACCESS MODE    IS SEQUENTIAL
005500            RECORD KEY     IS FAC-ID
005600            FILE STATUS    IS FS-FACTURA FSE-FACTURA.
005700 
005800     SELECT REPORTE-VENTAS ASSIGN TO RPTVTA
005900            ORGANIZATION   IS LINE SEQUENTIAL
006000            FILE STATUS    IS FS-RPTVTA.
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  PARAMETROS
006500     LABEL RECORD IS STANDARD.
006600 01  REG-PARAMETROS.
006700     05  PRM-FECHA-DESDE          PIC 9(08).
006800     05  PRM-FECHA-HASTA          PIC 9(08).
006900     05  FILLER                   PIC X(24).
007000 
007100 FD  FACTURA
007200     LABEL RECORD IS STANDARD.
007300     COPY VTAFAC.
007400 
007500 FD  REPORTE-VENTAS.
007600 01  LIN-REPORTE-VENTAS           PIC X(132).
007700 
007800 WORKING-STORAGE SECTION.
007900 01  WKS-FS-STATUS.
008000     05  FS-PARAMETROS           PIC 9(02) VALUE ZEROES.
008100     05  FS-FACTURA              PIC 9(02) VALUE ZEROES.
008200     05  FSE-FACTURA.
008300         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008400         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008500         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008600     05  FS-RPTVTA               PIC 9(02) VALUE ZEROES.
008700     05  PROGRAMA                PIC X(08) VALUE "VTA1RPT".
008800     05  ARCHIVO                 PIC X(08) VALUE SPACES.
008900     05  ACCION                  PIC X(10) VALUE SPACES.
009000     05  LLAVE                   PIC X(32) VALUE SPACES.
009100 01  WKS-RANGO-FECHAS.
009200     05  WKS-FECHA-DESDE          PIC 9(08) VALUE ZEROES.
009300     05  WKS-FECHA-HASTA          PIC 9(08) VALUE 99999999.
009400 01  WKS-RANGO-FECHAS-R REDEFINES WKS-RANGO-FECHAS.
009500     05  WKS-RANGO-ALFA           PIC X(16).
009600 01  WKS-ACUMULADORES.
009700     05  WKS-CANT-VENTAS          PIC 9(07) COMP VALUE ZEROES.
009800     05  WKS-TOTAL-VENTAS         PIC 9(09)V99 VALUE ZEROES.
009900     05  WKS-TOTAL-IVA            PIC 9(09)V99 VALUE ZEROES.
010000 01  WKS-TOTAL-VENTAS-R REDEFINES WKS-TOTAL-VENTAS.
010100     05  WKS-TOTAL-VENTAS-ENTERO  PIC 9(09).
010200     05  WKS-TOTAL-VENTAS-DECIMAL PIC 99.
010300 01  WKS-PROMEDIO-VENTA           PIC 9(09)V99 VALUE ZEROES.
010400 01  WKS-SWITCHES.
010500     05  WKS-FIN-FACTURAS        PIC X(01) VALUE "N".
010600         88  FIN-FACTURAS            VALUE "S".
010700 01  WKS-MASCARA-MONTO            PIC Z,ZZZ,ZZ9.99.
010800 01  WKS-MASCARA-CONTADOR         PIC ZZZ,ZZ9.
010900 01  LIN-ENCABEZADO-RPT.
011000     05  FILLER PIC X(40) VALUE
011100         "TIENDA CENTRAL - REPORTE DE VENTAS DEL PERIODO".
011200     05  FILLER PIC X(92) VALUE SPACES.
011300 01  LIN-ENCABEZADO-RPT-R REDEFINES LIN-ENCABEZADO-RPT.
011400     05  LER-LINEA-COMPLETA       PIC X(132).
011500 01  LIN-RANGO-RPT.
011600     05  FILLER                  PIC X(08) VALUE "DESDE : ".
011700     05  LRR-DESDE               PIC 9(08).
011800     05  FILLER                  PIC X(08) VALUE "  HASTA:".
011900     05  LRR-HASTA               PIC 9(08).
012000     05  FILLER                  PIC X(100) VALUE SPACES.
012100 01  LIN-DETALLE-RPT.
012200     05  LDR-FACTURA-ID          PIC ZZZZZZ9.
012300     05  FILLER                  PIC X(02) VALUE SPACES.
012400     05  LDR-FECHA               PIC 9(08).
012500     05  FILLER                  PIC X(02) VALUE SPACES.
012600     05  LDR-SUBTOTAL            PIC Z,ZZZ,ZZ9.99.
012700     05  FILLER                  PIC X(02) VALUE SPACES.
012800     05  LDR-IVA                 PIC Z,ZZZ,ZZ9.99.
012900     05  FILLER                  PIC X(02) VALUE SPACES.
013000     05  LDR-TOTAL               PIC Z,ZZZ,ZZ9.99.
013100     05  FILLER                  PIC X(90) VALUE SPACES.
013200******************************************************************
013300 PROCEDURE DIVISION.
013400 000-MAIN SECTION.
013500     PERFORM 010-INICIO
013600     PERFORM 100-LEER-FACTURA
013700     PERFORM 200-EVALUAR-FACTURA UNTIL FIN-FACTURAS
013800     PERFORM 900-CIERRE
013900     STOP RUN.
014000 000-MAIN-E. EXIT.
014100 
014200 010-INICIO SECTION.
014300     PERFORM 011-ABRIR-ARCHIVOS
014400     PERFORM 012-LEER-PARAMETROS
014500     MOVE ZEROES TO WKS-CANT-VENTAS WKS-TOTAL-VENTAS
014600                    WKS-TOTAL-IVA
014700     WRITE LIN-REPORTE-VENTAS FROM LIN-ENCABEZADO-RPT
014800          AFTER ADVANCING PAGE
014900     MOVE WKS-FECHA-DESDE TO LRR-DESDE
015000     MOVE WKS-FECHA-HASTA TO LRR-HASTA
015100     WRITE LIN-REPORTE-VENTAS FROM LIN-RANGO-RPT.
015200 010-INICIO-E. EXIT.
015300 
015400 011-ABRIR-ARCHIVOS SECTION.
015500     OPEN INPUT PARAMETROS FACTURA
015600          OUTPUT REPORTE-VENTAS
015700 
015800     IF FS-FACTURA NOT EQUAL 0
015900        MOVE "OPEN"    TO ACCION
016000        MOVE "FACTURA" TO ARCHIVO
016100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016200                              FS-FACTURA, FSE-FACTURA
016300        DISPLAY ">>> VTA1RPT - ERROR AL ABRIR FACTURA <<<"
016400                UPON CONSOLE
016500        MOVE 91 TO RETURN-CODE
016600        STOP RUN
016700     END-IF.
016800 011-ABRIR-ARCHIVOS-E. EXIT.
016900 
017000******************************************************************
017100*    TARJETA DE PARAMETROS CON EL RANGO DE FECHAS.  SI NO VIENE  *
017200*    O VIENE EN BLANCO, SE USA EL RANGO ABIERTO POR DEFECTO      *
017300******************************************************************
017400 012-LEER-PARAMETROS SECTION.
017500     READ PARAMETROS
017600         AT END
017700            CONTINUE
017800         NOT AT END
017900            IF PRM-FECHA-DESDE NOT = ZEROES
018000               MOVE PRM-FECHA-DESDE TO WKS-FECHA-DESDE
018100            END-IF
018200            IF PRM-FECHA-HASTA NOT = ZEROES
018300               MOVE PRM-FECHA-HASTA TO WKS-FECHA-HASTA
018400            END-IF
018500     END-READ
018600     CLOSE PARAMETROS.
018700 012-LEER-PARAMETROS-E. EXIT.
018800 
018900 100-LEER-FACTURA SECTION.
019000     READ FACTURA NEXT RECORD
019100         AT END MOVE "S" TO WKS-FIN-FACTURAS
019200     END-READ.
019300 100-LEER-FACTURA-E. EXIT.
019400 
019500 200-EVALUAR-FACTURA SECTION.
019600     IF FAC-FECHA NOT < WKS-FECHA-DESDE
019700        AND FAC-FECHA NOT > WKS-FECHA-HASTA
019800        PERFORM 210-ACUMULAR-FACTURA
019900     END-IF
020000     PERFORM 100-LEER-FACTURA.
020100 200-EVALUAR-FACTURA-E. EXIT.
020200 
020300 210-ACUMULAR-FACTURA SECTION.
020400     ADD 1              TO WKS-CANT-VENTAS
020500     ADD FAC-TOTAL      TO WKS-TOTAL-VENTAS
020600     ADD FAC-IVA        TO WKS-TOTAL-IVA
020700     MOVE FAC-ID        TO LDR-FACTURA-ID
020800     MOVE FAC-FECHA     TO LDR-FECHA
020900     MOVE FAC-SUBTOTAL  TO LDR-SUBTOTAL
021000     MOVE FAC-IVA       TO LDR-IVA
021100     MOVE FAC-TOTAL     TO LDR-TOTAL
021200     WRITE LIN-REPORTE-VENTAS FROM LIN-DETALLE-RPT.
021300 210-ACUMULAR-FACTURA-E. EXIT.
021400 
021500******************************************************************
021600*    PIE DEL REPORTE - TOTALES Y PROMEDIO REDONDEADO AL CENTAVO *
021700******************************************************************
021800 900-CIERRE SECTION.
021900     IF WKS-CANT-VENTAS = ZEROES
022000        MOVE ZEROES TO WKS-PROMEDIO-VENTA
022100     ELSE
022200        COMPUTE WKS-PROMEDIO-VENTA ROUNDED =
022300                WKS-TOTAL-VENTAS / WKS-CANT-VENTAS
022400     END-IF
022500     MOVE SPACES TO LIN-REPORTE-VENTAS
022600     WRITE LIN-REPORTE-VENTAS
022700     MOVE WKS-CANT-VENTAS TO WKS-MASCARA-CONTADOR
022800     DISPLAY "FACTURAS EN EL RANGO : " WKS-MASCARA-CONTADOR
022900             UPON CONSOLE
023000     MOVE WKS-TOTAL-VENTAS TO WKS-MASCARA-MONTO
023100     DISPLAY "TOTAL VENDIDO         : " WKS-MASCARA-MONTO
023200             UPON CONSOLE
023300     MOVE WKS-TOTAL-IVA TO WKS-MASCARA-MONTO
023400     DISPLAY "TOTAL IVA             : " WKS-MASCARA-MONTO
023500             UPON CONSOLE
023600     MOVE WKS-PROMEDIO-VENTA TO WKS-MASCARA-MONTO
023700     DISPLAY "PROMEDIO POR FACTURA  : " WKS-MASCARA-MONTO
023800             UPON CONSOLE
023900     CLOSE FACTURA REPORTE-VENTAS.
024000 900-CIERRE-E. EXIT.
