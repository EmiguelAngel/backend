000100******************************************************************
000200*                                                                *
000300*    C O P Y   V T A D E V   -   M A E S T R O   D E             *
000400*                D E V O L U C I O N E S                         *
000500*                                                                *
000600*    APLICACION   : VENTAS                                       *
000700*    ARCHIVO      : DEVOLUCION             (INDEXADO)            *
000800*    LLAVE        : DVL-ID                                       *
000900*    USADO POR    : VTA1DEV                                      *
001000*                                                                *
001100*    DESCRIPCION  : UNA DEVOLUCION APROBADA SOBRE UNA FACTURA.   *
001200*                 : SI LA FACTURA TENIA UN PAGO EXTERNO VALIDO   *
001300*                 : (VER VTA1DEV, PARRAFO 300) SE GRABA EL       *
001400*                 : NUMERO DE REEMBOLSO DE LA PASARELA.          *
001500*                                                                *
001600******************************************************************
001700 01  REG-DEVOLUCION.
001800     05  DVL-ID                      PIC 9(07).
001900     05  DVL-FACTURA-ID              PIC 9(07).
002000     05  DVL-PAGO-EXTERNO-ID         PIC X(20).
002100     05  DVL-REEMBOLSO-ID            PIC X(20).
002200     05  DVL-MONTO                   PIC 9(08)V99.
002300     05  DVL-RAZON                   PIC X(50).
002400     05  DVL-ESTADO                  PIC X(10).
002500         88  DVL-APROBADA                VALUE "APROBADA".
002600     05  DVL-FECHA                   PIC 9(08).
002700     05  DVL-FECHA-R REDEFINES DVL-FECHA.
002800         10  DVL-ANO                 PIC 9(04).
002900         10  DVL-MES                 PIC 9(02).
003000         10  DVL-DIA                 PIC 9(02).
003100     05  DVL-USUARIO                 PIC X(30).
003200     05  DVL-FILLER                  PIC X(15).
