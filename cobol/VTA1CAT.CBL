000100******************************************************************
000200* FECHA       : 05/08/1991                                       *
000300* PROGRAMADOR : M. ESPINOZA (MEP)                                *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA1CAT                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA EL LOTE DE ALTAS/ACTUALIZACIONES DE      *
000800*             : PRODUCTOS DEL CATALOGO.  APLICA LA VALIDACION    *
000900*             : BASE Y LAS REGLAS PROPIAS DE CADA CATEGORIA      *
001000*             : ANTES DE GRABAR EN EL MAESTRO DE PRODUCTOS.      *
001100* ARCHIVOS    : SOLICITUD-PRODUCTO=C, PRODUCTO=A                *
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001300* PROGRAMA(S) : NINGUNO                                          *
001400* INSTALADO   : 12/08/1991                                       *
001500* BPM/RATIONAL: VTA-0112                                         *
001600* NOMBRE      : ALTA Y ACTUALIZACION DE PRODUCTOS                *
001700******************************************************************
001800*                                                                *
001900*    B I T A C O R A   D E   C A M B I O S                       *
002000*                                                                *
002100* 12/08/1991 MEP VTA-0112 VERSION INICIAL DEL PROGRAMA.          *
002200* 03/02/1992 MEP VTA-0121 SE AGREGA LA REGLA DE PRECIO MINIMO    *
002300*                 PARA GRANOS Y ACEITES.                         *
002400* 21/09/1993 RCV VTA-0148 SE AGREGA LA REGLA DE VENCIMIENTO PARA *
002500*                 LACTEOS Y LA REGLA DE LOTE PARA PANADERIA.     *
002600* 08/06/1995 JLQ VTA-0171 SE NORMALIZA LA CATEGORIA A MAYUSCULAS *
002700*                 ANTES DE GRABAR PARA EVITAR DUPLICADOS.        *
002800* 14/02/1997 CHM VTA-0178 SE AGREGA CATEGORIA ENDULZANTES CON SU *
002900*                 PROPIA REGLA DE PUREZA.                        *
003000* 10/09/1998 CHM VTA-0190 REVISION Y2K, SIN HALLAZGOS.           *
003100* 22/02/1999 CHM VTA-0190 CIERRE DE REVISION Y2K.                *
003200* 04/11/2002 EDR VTA-0210 SE RECHAZA EL ALTA SI EL ID VIENE      *
003300*                 DUPLICADO CONTRA EL MAESTRO DE PRODUCTOS.      *
003400* 18/07/2003 EDR VTA-0219 REVISION COMPLETA DE REGLAS POR        *
003500*                 CATEGORIA A PEDIDO DE COMPRAS:  LA CATEGORIA   *
003600*                 YA NO SE GRABA TODA EN MAYUSCULAS, CADA UNA    *
003700*                 GUARDA SU PROPIO FORMATO (ACEITES, LACTEOS,    *
003800*                 PANADERIA Y ENDULZANTES CAPITALIZADAS; GRANOS  *
003900*                 TAL COMO LA ENVIA EL SOLICITANTE).  SE         *
004000*                 REEMPLAZAN LOS RECHAZOS DE LACTEOS (EXISTENCIA *
004100*                 CERO) Y PANADERIA (LOTE 500) POR LOS AVISOS DE *
004200*                 REFRIGERACION/VENCIMIENTO QUE PEDIA EL AREA,   *
004300*                 Y SE AJUSTAN LOS UMBRALES DE GRANOS (SOLO SI   *
004400*                 LA DESCRIPCION DICE ARROZ) Y ENDULZANTES (SOLO *
004500*                 SI DICE AZUCAR) A LOS MONTOS SOLICITADOS.      *
004600* 02/08/2003 EDR VTA-0224 EL RECHAZO POR ID DUPLICADO            *
004700*                 AGREGADO EN VTA-0210 IMPEDIA ACTUALIZAR        *
004800*                 UN PRODUCTO YA EXISTENTE (NUNCA SE             *
004900*                 ALCANZABA EL REWRITE DE 230-GRABAR-            *
005000*                 PRODUCTO).  SE QUITA EL RECHAZO: UN ID         *
005100*                 EXPLICITO QUE YA EXISTE EN EL MAESTRO          *
005200*                 SE TRATA COMO ACTUALIZACION, NO COMO           *
005300*                 ALTA DUPLICADA.                                *
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.                     VTA1CAT.
005700 AUTHOR.                         M. ESPINOZA.
005800 INSTALLATION.                   TIENDA CENTRAL - DEPTO SISTEMAS.
005900 DATE-WRITTEN.                   05/08/1991.
006000 DATE-COMPILED.                  05/08/1991.
006100 SECURITY.                       USO INTERNO - DEPTO SISTEMAS.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS VTA-CLASE-NUMERICA IS "0" THRU "9"
006700     UPSI-0 ON STATUS IS VTA-CORRIDA-DE-PRUEBA
006800            OFF STATUS IS VTA-CORRIDA-NORMAL.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SOLICITUD-PRODUCTO ASSIGN TO SOLPROD
007200            ORGANIZATION   IS SEQUENTIAL
007300            ACCESS MODE    IS SEQUENTIAL
007400            FILE STATUS    IS FS-SOLICITUD FSE-SOLICITUD.
007500 
007600     SELECT PRODUCTO ASSIGN TO PRODUCTO
007700            ORGANIZATION   IS INDEXED
007800            ACCESS MODE    IS DYNAMIC
007900            RECORD KEY     IS PRD-ID
008000            FILE STATUS    IS FS-PRODUCTO FSE-PRODUCTO.
008100 
008200     SELECT REPORTE-CATALOGO ASSIGN TO RPTCAT
008300            ORGANIZATION   IS LINE SEQUENTIAL
008400            FILE STATUS    IS FS-RPTCAT.
008500 
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SOLICITUD-PRODUCTO
008900     LABEL RECORD IS STANDARD.
009000     COPY VTAPRQ.
009100 
009200 FD  PRODUCTO
009300     LABEL RECORD IS STANDARD.
009400     COPY VTAPRD.
009500 
009600 FD  REPORTE-CATALOGO.
009700 01  LIN-REPORTE-CATALOGO          PIC X(132).
009800 
009900 WORKING-STORAGE SECTION.
010000 01  WKS-FS-STATUS.
010100     05  FS-SOLICITUD            PIC 9(02) VALUE ZEROES.
010200     05  FSE-SOLICITUD.
010300         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010400         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010500         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010600     05  FS-PRODUCTO             PIC 9(02) VALUE ZEROES.
010700     05  FSE-PRODUCTO.
010800         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010900         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011000         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011100     05  FS-RPTCAT               PIC 9(02) VALUE ZEROES.
011200     05  PROGRAMA                PIC X(08) VALUE "VTA1CAT".
011300     05  ARCHIVO                 PIC X(08) VALUE SPACES.
011400     05  ACCION                  PIC X(10) VALUE SPACES.
011500     05  LLAVE                   PIC X(32) VALUE SPACES.
011600 01  WKS-CONTADORES.
011700     05  WKS-MAX-PRD-ID          PIC 9(05) COMP VALUE ZEROES.
011800     05  WKS-ALTAS-ACEPTADAS     PIC 9(07) COMP VALUE ZEROES.
011900     05  WKS-ALTAS-RECHAZADAS    PIC 9(07) COMP VALUE ZEROES.
012000 01  WKS-LLAVE-BUSQUEDA          PIC 9(05) VALUE 99999.
012100 01  WKS-LLAVE-BUSQUEDA-R REDEFINES WKS-LLAVE-BUSQUEDA.
012200     05  WKS-LLAVE-CENTENAS      PIC 9(02).
012300     05  WKS-LLAVE-RESTO         PIC 9(03).
012400 01  WKS-SWITCHES.
012500     05  WKS-FIN-SOLICITUDES     PIC X(01) VALUE "N".
012600         88  FIN-SOLICITUDES         VALUE "S".
012700     05  WKS-ALTA-VALIDA         PIC X(01) VALUE "S".
012800         88  ALTA-VALIDA             VALUE "S".
012900         88  ALTA-INVALIDA           VALUE "N".
013000 01  WKS-CATEGORIA-NORMALIZADA   PIC X(15) VALUE SPACES.
013100 01  WKS-CATEGORIA-R REDEFINES WKS-CATEGORIA-NORMALIZADA.
013200     05  WKS-CATEGORIA-INICIALES PIC X(06).
013300     05  WKS-CATEGORIA-RESTO     PIC X(09).
013400 01  WKS-CATEGORIA-COMPARA       PIC X(15) VALUE SPACES.
013500 01  WKS-DESCRIPCION-COMPARA     PIC X(40) VALUE SPACES.
013600 01  WKS-TALLY-SUBCADENA         PIC 9(02) COMP VALUE ZEROES.
013700 01  WKS-MOTIVO-RECHAZO          PIC X(60) VALUE SPACES.
013800 01  WKS-MASCARA-CONTADOR        PIC ZZZ,ZZ9 VALUE ZEROES.
013900 01  LIN-ENCABEZADO-CAT.
014000     05  FILLER PIC X(35) VALUE
014100         "TIENDA CENTRAL - CATALOGO PRODUCTOS".
014200     05  FILLER PIC X(97) VALUE SPACES.
014300 01  LIN-ENCABEZADO-CAT-R REDEFINES LIN-ENCABEZADO-CAT.
014400     05  LEC-LINEA-COMPLETA       PIC X(132).
014500 01  LIN-DETALLE-CAT.
014600     05  LDC-PRODUCTO-ID          PIC ZZZZ9.
014700     05  FILLER                   PIC X(01) VALUE SPACES.
014800     05  LDC-DESCRIPCION          PIC X(40).
014900     05  FILLER                   PIC X(01) VALUE SPACES.
015000     05  LDC-CATEGORIA            PIC X(15).
015100     05  FILLER                   PIC X(01) VALUE SPACES.
015200     05  LDC-RESULTADO            PIC X(60).
015300     05  FILLER                   PIC X(09) VALUE SPACES.
015400******************************************************************
015500 PROCEDURE DIVISION.
015600 000-MAIN SECTION.
015700     PERFORM 010-INICIO
015800     PERFORM 100-LEER-SOLICITUD
015900     PERFORM 200-PROCESAR-SOLICITUD UNTIL FIN-SOLICITUDES
016000     PERFORM 900-CIERRE
016100     STOP RUN.
016200 000-MAIN-E. EXIT.
016300 
016400 010-INICIO SECTION.
016500     PERFORM 011-ABRIR-ARCHIVOS
016600     PERFORM 012-OBTENER-MAXIMO-ID
016700     MOVE ZEROES TO WKS-ALTAS-ACEPTADAS WKS-ALTAS-RECHAZADAS
016800     WRITE LIN-REPORTE-CATALOGO FROM LIN-ENCABEZADO-CAT
016900          AFTER ADVANCING PAGE.
017000 010-INICIO-E. EXIT.
017100 
017200 011-ABRIR-ARCHIVOS SECTION.
017300     OPEN INPUT SOLICITUD-PRODUCTO
017400          I-O   PRODUCTO
017500          OUTPUT REPORTE-CATALOGO
017600 
017700     IF FS-SOLICITUD NOT EQUAL 0
017800        MOVE "OPEN"     TO ACCION
017900        MOVE "SOLPROD"  TO ARCHIVO
018000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018100                              FS-SOLICITUD, FSE-SOLICITUD
018200        GO TO 011-ERROR-FATAL
018300     END-IF
018400 
018500     IF FS-PRODUCTO NOT EQUAL 0 AND 05
018600        MOVE "OPEN"     TO ACCION
018700        MOVE "PRODUCTO" TO ARCHIVO
018800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018900                              FS-PRODUCTO, FSE-PRODUCTO
019000        GO TO 011-ERROR-FATAL
019100     END-IF
019200 
019300     GO TO 011-ABRIR-ARCHIVOS-E.
019400 
019500 011-ERROR-FATAL.
019600     DISPLAY ">>> VTA1CAT - ERROR AL ABRIR ARCHIVOS <<<"
019700             UPON CONSOLE
019800     MOVE 91 TO RETURN-CODE
019900     STOP RUN.
020000 011-ABRIR-ARCHIVOS-E. EXIT.
020100 
020200 012-OBTENER-MAXIMO-ID SECTION.
020300     MOVE WKS-LLAVE-BUSQUEDA TO PRD-ID
020400     START PRODUCTO KEY IS LESS THAN PRD-ID
020500         INVALID KEY
020600            MOVE ZEROES TO WKS-MAX-PRD-ID
020700         NOT INVALID KEY
020800            READ PRODUCTO PREVIOUS RECORD
020900               AT END MOVE ZEROES TO WKS-MAX-PRD-ID
021000               NOT AT END MOVE PRD-ID TO WKS-MAX-PRD-ID
021100            END-READ
021200     END-START.
021300 012-OBTENER-MAXIMO-ID-E. EXIT.
021400 
021500 100-LEER-SOLICITUD SECTION.
021600     READ SOLICITUD-PRODUCTO
021700         AT END MOVE "S" TO WKS-FIN-SOLICITUDES
021800     END-READ.
021900 100-LEER-SOLICITUD-E. EXIT.
022000 
022100******************************************************************
022200*    ASIGNA ID (MAX+1 O 1), APLICA VALIDACION BASE Y LA REGLA    *
022300*    DE LA CATEGORIA, Y GRABA O RECHAZA EL PRODUCTO              *
022400******************************************************************
022500 200-PROCESAR-SOLICITUD SECTION.
022600     MOVE "S" TO WKS-ALTA-VALIDA
022700     MOVE SPACES TO WKS-MOTIVO-RECHAZO
022800     PERFORM 210-VALIDAR-BASE
022900     IF ALTA-VALIDA
023000        PERFORM 215-NORMALIZAR-TEXTO
023100        PERFORM 220-VALIDAR-CATEGORIA
023200     END-IF
023300     IF ALTA-VALIDA
023400        PERFORM 230-GRABAR-PRODUCTO
023500        ADD 1 TO WKS-ALTAS-ACEPTADAS
023600        MOVE "PRODUCTO GRABADO" TO WKS-MOTIVO-RECHAZO
023700     ELSE
023800        ADD 1 TO WKS-ALTAS-RECHAZADAS
023900     END-IF
024000     PERFORM 240-IMPRIMIR-RESULTADO
024100     PERFORM 100-LEER-SOLICITUD.
024200 200-PROCESAR-SOLICITUD-E. EXIT.
024300 
024400******************************************************************
024500*    VALIDACION BASE, COMUN A TODAS LAS CATEGORIAS: DESCRIPCION, *
024600*    CATEGORIA Y PRECIO DEBEN VENIR LLENOS.  SI EL SOLICITANTE   *
024700*    ENVIA UN ID QUE YA EXISTE EN EL MAESTRO NO ES UN ERROR, ES  *
024800*    UNA ACTUALIZACION DE ESE PRODUCTO (VER 230-GRABAR-PRODUCTO) *
024900******************************************************************
025000 210-VALIDAR-BASE SECTION.
025100     IF SPQ-DESCRIPCION = SPACES
025200        MOVE "N" TO WKS-ALTA-VALIDA
025300        MOVE "FALTA LA DESCRIPCION" TO WKS-MOTIVO-RECHAZO
025400     ELSE
025500        IF SPQ-CATEGORIA = SPACES
025600           MOVE "N" TO WKS-ALTA-VALIDA
025700           MOVE "FALTA LA CATEGORIA" TO WKS-MOTIVO-RECHAZO
025800        ELSE
025900           IF SPQ-PRECIO-UNITARIO = ZEROES
026000              MOVE "N" TO WKS-ALTA-VALIDA
026100              MOVE "EL PRECIO DEBE SER MAYOR A CERO"
026200                   TO WKS-MOTIVO-RECHAZO
026300           END-IF
026400        END-IF
026500     END-IF.
026600 210-VALIDAR-BASE-E. EXIT.
026700 
026800******************************************************************
026900*    BAJA LA CATEGORIA Y LA DESCRIPCION A UNA COPIA DE TRABAJO,  *
027000*    SIN MAYUSCULAS NI ACENTOS, SOLO PARA COMPARAR - EL VALOR    *
027100*    QUE SE GRABA EN EL MAESTRO LO DECIDE CADA REGLA (220-)      *
027200******************************************************************
027300 215-NORMALIZAR-TEXTO SECTION.
027400     MOVE SPQ-CATEGORIA TO WKS-CATEGORIA-COMPARA
027500     INSPECT WKS-CATEGORIA-COMPARA
027600             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZÁÉÍÓÚ"
027700                     TO "abcdefghijklmnopqrstuvwxyzaeiou"
027800     INSPECT WKS-CATEGORIA-COMPARA
027900             CONVERTING "áéíóú" TO "aeiou"
028000     MOVE SPQ-DESCRIPCION TO WKS-DESCRIPCION-COMPARA
028100     INSPECT WKS-DESCRIPCION-COMPARA
028200             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZÁÉÍÓÚ"
028300                     TO "abcdefghijklmnopqrstuvwxyzaeiou"
028400     INSPECT WKS-DESCRIPCION-COMPARA
028500             CONVERTING "áéíóú" TO "aeiou".
028600 215-NORMALIZAR-TEXTO-E. EXIT.
028700 
028800******************************************************************
028900*    REGLAS PROPIAS DE CADA CATEGORIA DE PRODUCTO               *
029000******************************************************************
029100 220-VALIDAR-CATEGORIA SECTION.
029200     IF WKS-CATEGORIA-COMPARA = "granos"
029300        PERFORM 221-REGLA-GRANOS
029400     ELSE
029500        IF WKS-CATEGORIA-COMPARA = "aceites"
029600           PERFORM 222-REGLA-ACEITES
029700        ELSE
029800           IF WKS-CATEGORIA-COMPARA = "lacteos"
029900              PERFORM 223-REGLA-LACTEOS
030000           ELSE
030100              IF WKS-CATEGORIA-COMPARA = "panaderia"
030200                 PERFORM 224-REGLA-PANADERIA
030300              ELSE
030400                 IF WKS-CATEGORIA-COMPARA = "endulzantes"
030500                    PERFORM 225-REGLA-ENDULZANTES
030600                 ELSE
030700                    PERFORM 226-REGLA-DEFAULT
030800                 END-IF
030900              END-IF
031000           END-IF
031100        END-IF
031200     END-IF.
031300 220-VALIDAR-CATEGORIA-E. EXIT.
031400 
031500******************************************************************
031600*    GRANOS: SE GRABA TAL CUAL LO ENVIA EL SOLICITANTE.  SOLO SE *
031700*    RECHAZA SI LA DESCRIPCION DICE ARROZ Y EL PRECIO ES MENOR A *
031800*    1000; SI EL PRECIO SUPERA 3000 SE AVISA GRANO PREMIUM       *
031900******************************************************************
032000 221-REGLA-GRANOS SECTION.
032100     MOVE SPQ-CATEGORIA TO WKS-CATEGORIA-NORMALIZADA
032200     MOVE ZEROES TO WKS-TALLY-SUBCADENA
032300     INSPECT WKS-DESCRIPCION-COMPARA
032400             TALLYING WKS-TALLY-SUBCADENA FOR ALL "arroz"
032500     IF WKS-TALLY-SUBCADENA > ZEROES
032600        AND SPQ-PRECIO-UNITARIO < 1000
032700        MOVE "N" TO WKS-ALTA-VALIDA
032800        MOVE "GRANOS: PRECIO MINIMO 1000 (CONTIENE ARROZ)"
032900             TO WKS-MOTIVO-RECHAZO
033000     END-IF
033100     IF SPQ-PRECIO-UNITARIO > 3000
033200        DISPLAY "AVISO - GRANO PREMIUM, PRODUCTO " SPQ-ID
033300                UPON CONSOLE
033400     END-IF.
033500 221-REGLA-GRANOS-E. EXIT.
033600 
033700******************************************************************
033800*    ACEITES: SE GRABA CAPITALIZADO, PRECIO MINIMO 2000 SIEMPRE  *
033900*    EXIGIDO, Y SIEMPRE SE AVISA CONSERVAR EN FRESCO Y SECO      *
034000******************************************************************
034100 222-REGLA-ACEITES SECTION.
034200     MOVE "Aceites" TO WKS-CATEGORIA-NORMALIZADA
034300     IF SPQ-PRECIO-UNITARIO < 2000
034400        MOVE "N" TO WKS-ALTA-VALIDA
034500        MOVE "ACEITES: PRECIO MINIMO 2000" TO WKS-MOTIVO-RECHAZO
034600     END-IF
034700     DISPLAY "AVISO - ACEITES: CONSERVAR EN LUGAR FRESCO Y "
034800             "SECO, PRODUCTO " SPQ-ID UPON CONSOLE.
034900 222-REGLA-ACEITES-E. EXIT.
035000 
035100******************************************************************
035200*    LACTEOS: SE GRABA CAPITALIZADO, SIN RECHAZO PROPIO - SOLO   *
035300*    AVISA REFRIGERACION, Y SOBRESTOCK PERECEDERO SI PASA DE 100 *
035400******************************************************************
035500 223-REGLA-LACTEOS SECTION.
035600     MOVE "Lácteos" TO WKS-CATEGORIA-NORMALIZADA
035700     DISPLAY "AVISO - LACTEOS: REQUIERE REFRIGERACION, "
035800             "PRODUCTO " SPQ-ID UPON CONSOLE
035900     IF SPQ-CANT-DISPONIBLE > 100
036000        DISPLAY "AVISO - LACTEOS: EXISTENCIA PERECEDERA EN "
036100                "EXCESO, PRODUCTO " SPQ-ID UPON CONSOLE
036200     END-IF.
036300 223-REGLA-LACTEOS-E. EXIT.
036400 
036500******************************************************************
036600*    PANADERIA: SE GRABA CAPITALIZADO, SIN RECHAZO PROPIO - SOLO *
036700*    AVISA VIDA UTIL CORTA, Y SOBRESTOCK SI PASA DE 50 UNIDADES  *
036800******************************************************************
036900 224-REGLA-PANADERIA SECTION.
037000     MOVE "Panadería" TO WKS-CATEGORIA-NORMALIZADA
037100     DISPLAY "AVISO - PANADERIA: VIDA UTIL CORTA, PRODUCTO "
037200             SPQ-ID UPON CONSOLE
037300     IF SPQ-CANT-DISPONIBLE > 50
037400        DISPLAY "AVISO - PANADERIA: SOBRESTOCK, PRODUCTO "
037500                SPQ-ID UPON CONSOLE
037600     END-IF.
037700 224-REGLA-PANADERIA-E. EXIT.
037800 
037900******************************************************************
038000*    ENDULZANTES: SE GRABA CAPITALIZADO, SIEMPRE SE AVISA        *
038100*    HUMEDAD; SOLO SE RECHAZA SI LA DESCRIPCION DICE AZUCAR Y EL *
038200*    PRECIO ES MENOR A 800                                       *
038300******************************************************************
038400 225-REGLA-ENDULZANTES SECTION.
038500     MOVE "Endulzantes" TO WKS-CATEGORIA-NORMALIZADA
038600     DISPLAY "AVISO - ENDULZANTES: SENSIBLE A LA HUMEDAD, "
038700             "PRODUCTO " SPQ-ID UPON CONSOLE
038800     MOVE ZEROES TO WKS-TALLY-SUBCADENA
038900     INSPECT WKS-DESCRIPCION-COMPARA
039000             TALLYING WKS-TALLY-SUBCADENA FOR ALL "azucar"
039100     IF WKS-TALLY-SUBCADENA > ZEROES
039200        AND SPQ-PRECIO-UNITARIO < 800
039300        MOVE "N" TO WKS-ALTA-VALIDA
039400        MOVE "ENDULZANTES: PRECIO MINIMO 800 (CONTIENE AZUCAR)"
039500             TO WKS-MOTIVO-RECHAZO
039600     END-IF.
039700 225-REGLA-ENDULZANTES-E. EXIT.
039800 
039900******************************************************************
040000*    CUALQUIER OTRA CATEGORIA (O EN BLANCO) - SE GRABA TAL CUAL  *
040100*    LA ENVIA EL SOLICITANTE, O "GENERAL" SI VINO EN BLANCO      *
040200******************************************************************
040300 226-REGLA-DEFAULT SECTION.
040400     IF SPQ-CATEGORIA = SPACES
040500        MOVE "General" TO WKS-CATEGORIA-NORMALIZADA
040600     ELSE
040700        MOVE SPQ-CATEGORIA TO WKS-CATEGORIA-NORMALIZADA
040800     END-IF.
040900 226-REGLA-DEFAULT-E. EXIT.
041000 
041100******************************************************************
041200*    ASIGNA EL ID (SI HACE FALTA) Y GRABA O ACTUALIZA EL         *
041300*    PRODUCTO EN EL MAESTRO                                     *
041400******************************************************************
041500 230-GRABAR-PRODUCTO SECTION.
041600     IF SPQ-ID = ZEROES
041700        ADD 1 TO WKS-MAX-PRD-ID
041800        MOVE WKS-MAX-PRD-ID  TO PRD-ID
041900        MOVE SPQ-DESCRIPCION TO PRD-DESCRIPCION
042000        MOVE WKS-CATEGORIA-NORMALIZADA TO PRD-CATEGORIA
042100        MOVE SPQ-CANT-DISPONIBLE TO PRD-CANT-DISPONIBLE
042200        MOVE SPQ-PRECIO-UNITARIO TO PRD-PRECIO-UNITARIO
042300        WRITE REG-PRODUCTO
042400           INVALID KEY
042500              DISPLAY ">>> VTA1CAT - ERROR AL GRABAR "
042600                      "PRODUCTO: " PRD-ID UPON CONSOLE
042700        END-WRITE
042800     ELSE
042900        MOVE SPQ-ID TO PRD-ID
043000        READ PRODUCTO KEY IS PRD-ID
043100           INVALID KEY
043200              MOVE SPQ-ID          TO PRD-ID
043300              MOVE SPQ-DESCRIPCION TO PRD-DESCRIPCION
043400              MOVE WKS-CATEGORIA-NORMALIZADA TO PRD-CATEGORIA
043500              MOVE SPQ-CANT-DISPONIBLE TO PRD-CANT-DISPONIBLE
043600              MOVE SPQ-PRECIO-UNITARIO TO PRD-PRECIO-UNITARIO
043700              WRITE REG-PRODUCTO
043800           NOT INVALID KEY
043900              MOVE SPQ-DESCRIPCION TO PRD-DESCRIPCION
044000              MOVE WKS-CATEGORIA-NORMALIZADA TO PRD-CATEGORIA
044100              MOVE SPQ-CANT-DISPONIBLE TO PRD-CANT-DISPONIBLE
044200              MOVE SPQ-PRECIO-UNITARIO TO PRD-PRECIO-UNITARIO
044300              REWRITE REG-PRODUCTO
044400        END-READ
044500     END-IF.
044600 230-GRABAR-PRODUCTO-E. EXIT.
044700 
044800 240-IMPRIMIR-RESULTADO SECTION.
044900     MOVE PRD-ID              TO LDC-PRODUCTO-ID
045000     MOVE PRD-DESCRIPCION     TO LDC-DESCRIPCION
045100     MOVE WKS-CATEGORIA-NORMALIZADA TO LDC-CATEGORIA
045200     MOVE WKS-MOTIVO-RECHAZO  TO LDC-RESULTADO
045300     WRITE LIN-REPORTE-CATALOGO FROM LIN-DETALLE-CAT.
045400 240-IMPRIMIR-RESULTADO-E. EXIT.
045500 
045600 900-CIERRE SECTION.
045700     MOVE WKS-ALTAS-ACEPTADAS TO WKS-MASCARA-CONTADOR
045800     DISPLAY "PRODUCTOS ACEPTADOS: " WKS-MASCARA-CONTADOR
045900             UPON CONSOLE
046000     MOVE WKS-ALTAS-RECHAZADAS TO WKS-MASCARA-CONTADOR
046100     DISPLAY "PRODUCTOS RECHAZADOS: " WKS-MASCARA-CONTADOR
046200             UPON CONSOLE
046300     CLOSE SOLICITUD-PRODUCTO PRODUCTO REPORTE-CATALOGO.
046400 900-CIERRE-E. EXIT.
046500 
