000100******************************************************************
000200* FECHA       : 19/11/1993                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA1ALR                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : CLASIFICA UN CAMBIO DE EXISTENCIA DE UN PRODUCTO *
000800*             : CONTRA LOS UMBRALES DE ALERTA DE INVENTARIO.  NO *
000900*             : ABRE ARCHIVOS NI ESCRIBE NADA, DEVUELVE AL       *
001000*             : LLAMADOR EL EVENTO ADICIONAL A REGISTRAR.        *
001100* ARCHIVOS    : NINGUNO                                          *
001200* ACCION (ES) : N/A                                              *
001300* PROGRAMA(S) : NINGUNO                                          *
001400* INSTALADO   : 22/11/1993                                       *
001500* BPM/RATIONAL: VTA-0151                                         *
001600* NOMBRE      : CLASIFICADOR DE ALERTAS DE INVENTARIO            *
001700******************************************************************
001800*                                                                *
001900*    B I T A C O R A   D E   C A M B I O S                       *
002000*                                                                *
002100* 22/11/1993 RCV VTA-0151 VERSION INICIAL, LLAMADA DESDE         *
002200*                 VTA1FACT AL REBAJAR EXISTENCIAS.               *
002300* 30/03/1994 RCV VTA-0157 SE AGREGA LA CLASIFICACION RESTOCKED   *
002400*                 PARA CUANDO LA EXISTENCIA AUMENTA (DEVOLUCION).*
002500* 17/10/1996 CHM VTA-0177 EL UMBRAL CRITICO SE DEJA FIJO EN 5    *
002600*                 UNIDADES POR PEDIDO DE COMPRAS, EL MINIMO      *
002700*                 GENERAL SIGUE EN 10.                           *
002800* 09/09/1998 CHM VTA-0190 REVISION Y2K.  ESTE PROGRAMA NO USA    *
002900*                 FECHAS, SIN HALLAZGOS.                         *
003000* 21/02/2000 CHM VTA-0193 SE VUELVE A LLAMAR TAMBIEN DESDE       *
003100*                 VTA1DEV AL REINGRESAR MERCADERIA DEVUELTA.     *
003200* 11/06/2003 EDR VTA-0217 CORRECCION: RESTOCKED /                *
003300*                 LOW-STOCK COMPARABAN CONTRA EL MINIMO          *
003400*                 (10); SE AJUSTAN AMBAS RUTINAS PARA            *
003500*                 COMPARAR SOLO CONTRA EL CRITICO (5).           *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                     VTA1ALR.
003900 AUTHOR.                         R. CASTELLANOS.
004000 INSTALLATION.                   TIENDA CENTRAL - DEPTO SISTEMAS.
004100 DATE-WRITTEN.                   19/11/1993.
004200 DATE-COMPILED.                  19/11/1993.
004300 SECURITY.                       USO INTERNO - DEPTO SISTEMAS.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS VTA-CLASE-NUMERICA IS "0" THRU "9"
004800     UPSI-0 ON STATUS IS VTA-CORRIDA-DE-PRUEBA
004900            OFF STATUS IS VTA-CORRIDA-NORMAL.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  WKS-UMBRALES.
005300     05  WKS-UMBRAL-CRITICO       PIC 9(07) COMP VALUE 5.
005400 01  WKS-UMBRALES-R REDEFINES WKS-UMBRALES.
005500     05  WKS-UMBRAL-CRIT-ALFA     PIC X(04).
005600 01  WKS-CLASIFICACION            PIC X(12) VALUE SPACES.
005700     88  WKS-ES-SIN-EXISTENCIA        VALUE "OUT-OF-STOCK".
005800     88  WKS-ES-EXISTENCIA-BAJA       VALUE "LOW-STOCK".
005900     88  WKS-ES-REABASTECIDO          VALUE "RESTOCKED".
006000     88  WKS-SIN-EVENTO-EXTRA         VALUE SPACES.
006100 01  WKS-CLASIFICACION-R REDEFINES WKS-CLASIFICACION.
006200     05  WKS-CLAS-PRIMEROS8       PIC X(08).
006300     05  WKS-CLAS-RESTO4          PIC X(04).
006400******************************************************************
006500 LINKAGE SECTION.
006600 01  LK-PRODUCTO-ID                PIC 9(05).
006700 01  LK-DESCRIPCION                PIC X(40).
006800 01  LK-STOCK-ANTERIOR             PIC 9(07).
006900 01  LK-STOCK-NUEVO                PIC 9(07).
007000 01  LK-STOCK-NUEVO-R REDEFINES LK-STOCK-NUEVO.
007100     05  LK-STOCK-NUEVO-ALFA      PIC X(07).
007200 01  LK-EVENTO-EXTRA               PIC X(12).
007300******************************************************************
007400 PROCEDURE DIVISION USING LK-PRODUCTO-ID, LK-DESCRIPCION,
007500       LK-STOCK-ANTERIOR, LK-STOCK-NUEVO, LK-EVENTO-EXTRA.
007600 
007700 100-MAIN SECTION.
007800     MOVE SPACES TO WKS-CLASIFICACION
007900     MOVE SPACES TO LK-EVENTO-EXTRA
008000     PERFORM 200-CLASIFICAR-CAMBIO
008100     MOVE WKS-CLASIFICACION TO LK-EVENTO-EXTRA
008200     GOBACK.
008300 100-MAIN-E. EXIT.
008400 
008500******************************************************************
008600*    SIEMPRE SE EMITE EL EVENTO STOCK-CHANGE (LO ARMA EL LLAMADOR),*
008700*    ESTA RUTINA SOLO DECIDE SI HAY UN SEGUNDO EVENTO A EMITIR   *
008800******************************************************************
008900 200-CLASIFICAR-CAMBIO SECTION.
009000     IF LK-STOCK-NUEVO > LK-STOCK-ANTERIOR
009100        PERFORM 210-VERIFICAR-REABASTECIDO
009200     ELSE
009300        IF LK-STOCK-NUEVO < LK-STOCK-ANTERIOR
009400           PERFORM 220-VERIFICAR-BAJO-CRITICO
009500        END-IF
009600     END-IF.
009700 200-CLASIFICAR-CAMBIO-E. EXIT.
009800 
009900******************************************************************
010000*    EL STOCK AUMENTO (DEVOLUCION) - SI VENIA EN CRITICO O POR   *
010100*    DEBAJO Y QUEDA POR ARRIBA DEL CRITICO SE CONSIDERA REABAST. *
010200******************************************************************
010300 210-VERIFICAR-REABASTECIDO SECTION.
010400     IF LK-STOCK-ANTERIOR NOT > WKS-UMBRAL-CRITICO
010500        AND LK-STOCK-NUEVO > WKS-UMBRAL-CRITICO
010600        MOVE "RESTOCKED" TO WKS-CLASIFICACION
010700     END-IF.
010800 210-VERIFICAR-REABASTECIDO-E. EXIT.
010900 
011000******************************************************************
011100*    EL STOCK DISMINUYO (VENTA) - CERO ES SIN EXISTENCIA, DE 1   *
011200*    A 5 (UMBRAL CRITICO) ES EXISTENCIA BAJA                     *
011300******************************************************************
011400 220-VERIFICAR-BAJO-CRITICO SECTION.
011500     IF LK-STOCK-NUEVO = ZEROES
011600        MOVE "OUT-OF-STOCK" TO WKS-CLASIFICACION
011700     ELSE
011800        IF LK-STOCK-NUEVO NOT > WKS-UMBRAL-CRITICO
011900           MOVE "LOW-STOCK" TO WKS-CLASIFICACION
012000        END-IF
012100     END-IF.
012200 220-VERIFICAR-BAJO-CRITICO-E. EXIT.
