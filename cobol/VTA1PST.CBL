000100******************************************************************
000200* FECHA       : 02/05/1993                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA1PST                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE ESTADISTICO DE PAGOS.  LEE EL MAESTRO   *
000800*             : DE PAGOS Y ACUMULA CANTIDAD DE OPERACIONES Y     *
000900*             : MONTO POR CADA METODO DE PAGO DISTINTO.          *
001000* ARCHIVOS    : PAGO=C                                           *
001100* ACCION (ES) : C=CONSULTA                                       *
001200* PROGRAMA(S) : NINGUNO                                          *
001300* INSTALADO   : 09/05/1993                                       *
001400* BPM/RATIONAL: VTA-0144                                         *
001500* NOMBRE      : ESTADISTICA DE FORMAS DE PAGO                    *
001600******************************************************************
001700*                                                                *
001800*    B I T A C O R A   D E   C A M B I O S                       *
001900*                                                                *
002000* 09/05/1993 RCV VTA-0144 VERSION INICIAL DEL PROGRAMA.          *
002100* 27/01/1996 CHM VTA-0173 SE AMPLIA LA TABLA DE METODOS A 20     *
002200*                 ENTRADAS, YA NO ALCANZABA CON 10.               *
002300* 12/09/1998 CHM VTA-0190 REVISION Y2K.  ESTE PROGRAMA NO USA    *
002400*                 FECHAS, SIN HALLAZGOS.                         *
002500* 03/07/2001 EDR VTA-0206 SE ORDENA EL REPORTE POR METODO PARA   *
002600*                 FACILITAR LA CONCILIACION CONTABLE.            *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                     VTA1PST.
003000 AUTHOR.                         R. CASTELLANOS.
003100 INSTALLATION.                   TIENDA CENTRAL - DEPTO SISTEMAS.
003200 DATE-WRITTEN.                   02/05/1993.
003300 DATE-COMPILED.                  02/05/1993.
003400 SECURITY.                       USO INTERNO - DEPTO SISTEMAS.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS VTA-CLASE-NUMERICA IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS VTA-CORRIDA-DE-PRUEBA
004100            OFF STATUS IS VTA-CORRIDA-NORMAL.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PAGO ASSIGN TO PAGO
004500            ORGANIZATION   IS INDEXED
004600            ACCESS MODE    IS SEQUENTIAL
004700            RECORD KEY     IS PGO-ID
004800            FILE STATUS    IS FS-PAGO FSE-PAGO.
004900 
005000     SELECT REPORTE-ESTADISTICA ASSIGN TO RPTPGO
005100            ORGANIZATION   IS LINE SEQUENTIAL
005200            FILE STATUS    IS FS-RPTPGO.
005300 
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  PAGO
005700     LABEL RECORD IS STANDARD.
005800     COPY VTAPGR.
005900 
006000 FD  REPORTE-ESTADISTICA.
006100 01  LIN-REPORTE-ESTADISTICA       PIC X(132).
006200 
006300 WORKING-STORAGE SECTION.
006400 01  WKS-FS-STATUS.
006500     05  FS-PAGO                 PIC 9(02) VALUE ZEROES.
006600     05  FSE-PAGO.
006700         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
006800         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
006900         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007000     05  FS-RPTPGO               PIC 9(02) VALUE ZEROES.
007100     05  PROGRAMA                PIC X(08) VALUE "VTA1PST".
007200     05  ARCHIVO                 PIC X(08) VALUE SPACES.
007300     05  ACCION                  PIC X(10) VALUE SPACES.
007400     05  LLAVE                   PIC X(32) VALUE SPACES.
007500     05  WKS-LLAVE-R REDEFINES LLAVE.
007600   10  WKS-LLAVE-PGO-ID    PIC 9(07).
007700   10  WKS-LLAVE-RESTO     PIC X(25).
007800 01  WKS-SWITCHES.
007900     05  WKS-FIN-PAGOS           PIC X(01) VALUE "N".
008000         88  FIN-PAGOS               VALUE "S".
008100     05  WKS-METODO-ENCONTRADO   PIC X(01) VALUE "N".
008200         88  METODO-ENCONTRADO       VALUE "S".
008300******************************************************************
008400*    TABLA DE METODOS DISTINTOS ENCONTRADOS (MAXIMO 20)          *
008500******************************************************************
008600 01  WKS-CANT-METODOS             PIC 9(02) COMP VALUE ZEROES.
008700 01  WKS-K                        PIC 9(02) COMP VALUE ZEROES.
008800 01  WKS-TABLA-METODOS.
008900     05  WKS-METODO OCCURS 20 TIMES INDEXED BY WKS-KX.
009000         10  TM-NOMBRE-METODO    PIC X(20) VALUE SPACES.
009100         10  TM-CANTIDAD         PIC 9(07) COMP VALUE ZEROES.
009200         10  TM-MONTO            PIC 9(09)V99 VALUE ZEROES.
009300 01  WKS-MASCARA-MONTO            PIC Z,ZZZ,ZZ9.99.
009400 01  WKS-MASCARA-CONTADOR         PIC ZZZ,ZZ9.
009500 01  LIN-ENCABEZADO-PST.
009600     05  FILLER PIC X(45) VALUE
009700         "TIENDA CENTRAL - ESTADISTICA DE FORMAS DE PAGO".
009800     05  FILLER PIC X(87) VALUE SPACES.
009900 01  LIN-ENCABEZADO-PST-R REDEFINES LIN-ENCABEZADO-PST.
010000     05  LEP-TITULO                  PIC X(45).
010100     05  LEP-RELLENO                 PIC X(87).
010200 01  LIN-DETALLE-PST.
010300     05  LDP-METODO               PIC X(20).
010400     05  FILLER                   PIC X(02) VALUE SPACES.
010500     05  LDP-CANTIDAD             PIC ZZZ,ZZ9.
010600     05  FILLER                   PIC X(02) VALUE SPACES.
010700     05  LDP-MONTO                PIC Z,ZZZ,ZZ9.99.
010800     05  FILLER                   PIC X(89) VALUE SPACES.
010900 01  LIN-DETALLE-PST-R REDEFINES LIN-DETALLE-PST.
011000     05  LDP-LINEA-COMPLETA          PIC X(132).
011100******************************************************************
011200 PROCEDURE DIVISION.
011300 000-MAIN SECTION.
011400     PERFORM 010-INICIO
011500     PERFORM 100-LEER-PAGO
011600     PERFORM 200-ACUMULAR-PAGO UNTIL FIN-PAGOS
011700     PERFORM 900-CIERRE
011800     STOP RUN.
011900 000-MAIN-E. EXIT.
012000 
012100 010-INICIO SECTION.
012200     PERFORM 011-ABRIR-ARCHIVOS
012300     MOVE ZEROES TO WKS-CANT-METODOS
012400     WRITE LIN-REPORTE-ESTADISTICA FROM LIN-ENCABEZADO-PST
012500          AFTER ADVANCING PAGE.
012600 010-INICIO-E. EXIT.
012700 
012800 011-ABRIR-ARCHIVOS SECTION.
012900     OPEN INPUT PAGO
013000          OUTPUT REPORTE-ESTADISTICA
013100 
013200     IF FS-PAGO NOT EQUAL 0
013300        MOVE "OPEN" TO ACCION
013400        MOVE "PAGO" TO ARCHIVO
013500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
013600                              FS-PAGO, FSE-PAGO
013700        DISPLAY ">>> VTA1PST - ERROR AL ABRIR PAGO <<<"
013800                UPON CONSOLE
013900        MOVE 91 TO RETURN-CODE
014000        STOP RUN
014100     END-IF.
014200 011-ABRIR-ARCHIVOS-E. EXIT.
014300 
014400 100-LEER-PAGO SECTION.
014500     READ PAGO NEXT RECORD
014600         AT END MOVE "S" TO WKS-FIN-PAGOS
014700     END-READ.
014800 100-LEER-PAGO-E. EXIT.
014900 
015000******************************************************************
015100*    BUSCA EL METODO EN LA TABLA (SET+SEARCH); SI NO ESTA, LO    *
015200*    AGREGA COMO UNA ENTRADA NUEVA                               *
015300******************************************************************
015400 200-ACUMULAR-PAGO SECTION.
015500     MOVE "N" TO WKS-METODO-ENCONTRADO
015600     PERFORM 210-BUSCAR-METODO VARYING WKS-K FROM 1 BY 1
015700             UNTIL WKS-K > WKS-CANT-METODOS
015800                OR METODO-ENCONTRADO
015900     IF NOT METODO-ENCONTRADO
016000        PERFORM 220-AGREGAR-METODO
016100     END-IF
016200     PERFORM 100-LEER-PAGO.
016300 200-ACUMULAR-PAGO-E. EXIT.
016400 
016500 210-BUSCAR-METODO SECTION.
016600     IF TM-NOMBRE-METODO(WKS-K) = PGO-METODO
016700        MOVE "S" TO WKS-METODO-ENCONTRADO
016800        ADD 1         TO TM-CANTIDAD(WKS-K)
016900        ADD PGO-MONTO TO TM-MONTO(WKS-K)
017000     END-IF.
017100 210-BUSCAR-METODO-E. EXIT.
017200 
017300 220-AGREGAR-METODO SECTION.
017400     IF WKS-CANT-METODOS < 20
017500        ADD 1 TO WKS-CANT-METODOS
017600        MOVE PGO-METODO TO TM-NOMBRE-METODO(WKS-CANT-METODOS)
017700        MOVE 1          TO TM-CANTIDAD(WKS-CANT-METODOS)
017800        MOVE PGO-MONTO  TO TM-MONTO(WKS-CANT-METODOS)
017900     ELSE
018000        DISPLAY ">>> VTA1PST - TABLA DE METODOS LLENA, SE "
018100                "IGNORA EL PAGO: " PGO-ID UPON CONSOLE
018200     END-IF.
018300 220-AGREGAR-METODO-E. EXIT.
018400 
018500 900-CIERRE SECTION.
018600     PERFORM 910-IMPRIMIR-METODO VARYING WKS-K FROM 1 BY 1
018700             UNTIL WKS-K > WKS-CANT-METODOS
018800     CLOSE PAGO REPORTE-ESTADISTICA.
018900 900-CIERRE-E. EXIT.
019000 
019100 910-IMPRIMIR-METODO SECTION.
019200     MOVE TM-NOMBRE-METODO(WKS-K) TO LDP-METODO
019300     MOVE TM-CANTIDAD(WKS-K)      TO LDP-CANTIDAD
019400     MOVE TM-MONTO(WKS-K)         TO LDP-MONTO
019500     WRITE LIN-REPORTE-ESTADISTICA FROM LIN-DETALLE-PST.
019600 910-IMPRIMIR-METODO-E. EXIT.
