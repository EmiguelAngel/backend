000100******************************************************************
000200*                                                                *
000300*    C O P Y   V T A P R D   -   M A E S T R O   D E             *
000400*                P R O D U C T O S                               *
000500*                                                                *
000600*    APLICACION   : VENTAS                                       *
000700*    ARCHIVO      : PRODUCTO               (INDEXADO)            *
000800*    LLAVE        : PRD-ID                                       *
000900*    USADO POR    : VTA1FACT, VTA1CAT, VTA1ALR, VTA1BAJ, VTA1DEV *
001000*                                                                *
001100*    DESCRIPCION  : REGISTRO MAESTRO DE CADA PRODUCTO DE LA      *
001200*                 : TIENDA.  LA CATEGORIA SE NORMALIZA AL        *
001300*                 : MOMENTO DE CREAR/ACTUALIZAR EL PRODUCTO      *
001400*                 : (VTA1CAT) SEGUN LAS REGLAS DE CATEGORIA.     *
001500*                                                                *
001600******************************************************************
001700 01  REG-PRODUCTO.
001800     05  PRD-ID                      PIC 9(05).
001900     05  PRD-DESCRIPCION             PIC X(40).
002000     05  PRD-CATEGORIA               PIC X(15).
002100         88  PRD-CAT-GRANOS               VALUE "GRANOS".
002200         88  PRD-CAT-ACEITES              VALUE "Aceites".
002300         88  PRD-CAT-LACTEOS              VALUE "Lácteos".
002400         88  PRD-CAT-PANADERIA            VALUE "Panadería".
002500         88  PRD-CAT-ENDULZANTES          VALUE "Endulzantes".
002600         88  PRD-CAT-GENERAL              VALUE "General".
002700     05  PRD-CANT-DISPONIBLE         PIC 9(07).
002800     05  PRD-PRECIO-UNITARIO         PIC 9(08)V99.
002900     05  PRD-FILLER                  PIC X(22).
003000*
003100******************************************************************
003200*    REDEFINICION USADA POR VTA1BAJ PARA LA SELECCION DE         *
003300*    PRODUCTOS BAJO EL MINIMO DE EXISTENCIAS (STOCK BAJO)        *
003400******************************************************************
003500 01  REG-PRODUCTO-STOCK REDEFINES REG-PRODUCTO.
003600     05  PST-ID                      PIC 9(05).
003700     05  PST-DESCRIPCION             PIC X(40).
003800     05  PST-CATEGORIA               PIC X(15).
003900     05  PST-CANTIDAD                PIC 9(07).
004000     05  PST-RESTO                   PIC X(32).
