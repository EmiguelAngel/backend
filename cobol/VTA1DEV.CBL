000100******************************************************************
000200* FECHA       : 12/07/1994                                       *
000300* PROGRAMADOR : J. LOPEZ QUINTANA (JLQ)                          *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA1DEV                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA EL LOTE DE SOLICITUDES DE DEVOLUCION.    *
000800*             : LOCALIZA LA FACTURA, VERIFICA QUE NO ESTE YA     *
000900*             : DEVUELTA, DECIDE LA ELEGIBILIDAD DE REEMBOLSO,   *
001000*             : REINGRESA LA MERCADERIA AL INVENTARIO Y GRABA    *
001100*             : LA DEVOLUCION.                                   *
001200* ARCHIVOS    : SOLICITUD-DEVOLUCION=C, FACTURA=A                *
001300*             : DETALLE-FACTURA=C, PRODUCTO=A, DEVOLUCION=A      *
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001500* PROGRAMA(S) : VTA1ALR                                          *
001600* INSTALADO   : 20/07/1994                                       *
001700* BPM/RATIONAL: VTA-0164                                         *
001800* NOMBRE      : PROCESO DE DEVOLUCIONES SOBRE FACTURAS EMITIDAS  *
001900******************************************************************
002000*                                                                *
002100*    B I T A C O R A   D E   C A M B I O S                       *
002200*                                                                *
002300* 20/07/1994 JLQ VTA-0164 VERSION INICIAL DEL PROGRAMA.          *
002400* 04/11/1995 CHM VTA-0172 SE REINGRESA CADA RENGLON DE LA        *
002500*                 FACTURA AL INVENTARIO Y SE LLAMA A VTA1ALR.    *
002600* 09/09/1998 CHM VTA-0190 REVISION Y2K.  LA FECHA DE DEVOLUCION  *
002700*                 YA SE GRABABA EN AAAAMMDD DE 8 POSICIONES,     *
002800*                 SIN HALLAZGOS.                                 *
002900* 21/02/2000 CHM VTA-0193 SE AGREGA LA VALIDACION DE ELEGIBILIDAD*
003000*                 DE REEMBOLSO SEGUN EL ID DE PAGO EXTERNO.      *
003100* 11/06/2003 EDR VTA-0217 SE RECHAZA LA DEVOLUCION SI LA FACTURA *
003200*                 NO EXISTE O YA FUE DEVUELTA ANTERIORMENTE.     *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     VTA1DEV.
003600 AUTHOR.                         J. LOPEZ QUINTANA.
003700 INSTALLATION.                   TIENDA CENTRAL - DEPTO SISTEMAS.
003800 DATE-WRITTEN.                   12/07/1994.
003900 DATE-COMPILED.                  12/07/1994.
004000 SECURITY.                       USO INTERNO - DEPTO SISTEMAS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VTA-CLASE-NUMERICA IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS VTA-CORRIDA-DE-PRUEBA
004700            OFF STATUS IS VTA-CORRIDA-NORMAL.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SOLICITUD-DEVOLUCION ASSIGN TO SOLDEV
005100            ORGANIZATION   IS SEQUENTIAL
005200            ACCESS MODE    IS SEQUENTIAL
005300            FILE STATUS    IS FS-SOLICITUD FSE-SOLICITUD.
005400 
005500     SELECT FACTURA ASSIGN TO FACTURA
005600            ORGANIZATION   IS INDEXED
005700            ACCESS MODE    IS DYNAMIC
005800            RECORD KEY     IS FAC-ID
005900            FILE STATUS    IS FS-FACTURA FSE-FACTURA.
006000 
006100     SELECT DETALLE-FACTURA ASSIGN TO DETFACT
006200            ORGANIZATION   IS INDEXED
006300            ACCESS MODE    IS DYNAMIC
006400            RECORD KEY     IS DET-ID
006500            ALTERNATE RECORD KEY IS DET-FACTURA-ID
006600                               WITH DUPLICATES
006700            FILE STATUS    IS FS-DETALLE FSE-DETALLE.
006800 
006900     SELECT PRODUCTO ASSIGN TO PRODUCTO
007000            ORGANIZATION   IS INDEXED
007100            ACCESS MODE    IS DYNAMIC
007200            RECORD KEY     IS PRD-ID
007300            FILE STATUS    IS FS-PRODUCTO FSE-PRODUCTO.
007400 
007500     SELECT DEVOLUCION ASSIGN TO DEVOL
007600            ORGANIZATION   IS INDEXED
007700            ACCESS MODE    IS DYNAMIC
007800            RECORD KEY     IS DVL-ID
007900            FILE STATUS    IS FS-DEVOLUCION FSE-DEVOLUCION.
008000 
008100     SELECT REPORTE-ALERTAS ASSIGN TO RPTALER
008200            ORGANIZATION   IS LINE SEQUENTIAL
008300            FILE STATUS    IS FS-RPTALER.
008400 
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SOLICITUD-DEVOLUCION
008800     LABEL RECORD IS STANDARD.
008900     COPY VTADRQ.
009000 
009100 FD  FACTURA
009200     LABEL RECORD IS STANDARD.
009300     COPY VTAFAC.
009400 
009500 FD  DETALLE-FACTURA
009600     LABEL RECORD IS STANDARD.
009700     COPY VTADET.
009800 
009900 FD  PRODUCTO
010000     LABEL RECORD IS STANDARD.
010100     COPY VTAPRD.
010200 
010300 FD  DEVOLUCION
010400     LABEL RECORD IS STANDARD.
010500     COPY VTADEV.
010600 
010700 FD  REPORTE-ALERTAS.
010800 01  LIN-REPORTE-ALERTAS           PIC X(132).
010900 
011000 WORKING-STORAGE SECTION.
011100 01  WKS-FS-STATUS.
011200     05  FS-SOLICITUD            PIC 9(02) VALUE ZEROES.
011300     05  FSE-SOLICITUD.
011400         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011500         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011600         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011700     05  FS-FACTURA              PIC 9(02) VALUE ZEROES.
011800     05  FSE-FACTURA.
011900         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012000         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012100         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012200     05  FS-DETALLE              PIC 9(02) VALUE ZEROES.
012300     05  FSE-DETALLE.
012400         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012500         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012600         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012700     05  FS-PRODUCTO             PIC 9(02) VALUE ZEROES.
012800     05  FSE-PRODUCTO.
012900         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013000         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013100         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013200     05  FS-DEVOLUCION           PIC 9(02) VALUE ZEROES.
013300     05  FSE-DEVOLUCION.
013400         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013500         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013600         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013700     05  FS-RPTALER              PIC 9(02) VALUE ZEROES.
013800     05  PROGRAMA                PIC X(08) VALUE "VTA1DEV".
013900     05  ARCHIVO                 PIC X(08) VALUE SPACES.
014000     05  ACCION                  PIC X(10) VALUE SPACES.
014100     05  LLAVE                   PIC X(32) VALUE SPACES.
014200 01  WKS-CONTADORES.
014300     05  WKS-MAX-DVL-ID          PIC 9(07) COMP VALUE ZEROES.
014400     05  WKS-CONTADOR-REEMBOLSO  PIC 9(07) COMP VALUE ZEROES.
014500     05  WKS-DEV-ACEPTADAS       PIC 9(07) COMP VALUE ZEROES.
014600     05  WKS-DEV-RECHAZADAS      PIC 9(07) COMP VALUE ZEROES.
014700 01  WKS-LLAVE-BUSQUEDA           PIC 9(07) VALUE 9999999.
014800 01  WKS-SWITCHES.
014900     05  WKS-FIN-SOLICITUDES     PIC X(01) VALUE "N".
015000         88  FIN-SOLICITUDES         VALUE "S".
015100     05  WKS-DEVOLUCION-VALIDA   PIC X(01) VALUE "S".
015200         88  DEVOLUCION-VALIDA       VALUE "S".
015300         88  DEVOLUCION-INVALIDA     VALUE "N".
015400     05  WKS-PAGO-ELEGIBLE       PIC X(01) VALUE "N".
015500         88  PAGO-ELEGIBLE-REEMBOLSO VALUE "S".
015600 01  WKS-MOTIVO-RECHAZO           PIC X(50) VALUE SPACES.
015700 01  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
015800 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
015900     05  WKS-ANO-HOY              PIC 9(04).
016000     05  WKS-MES-HOY              PIC 9(02).
016100     05  WKS-DIA-HOY              PIC 9(02).
016200 01  WKS-LONGITUD-PAGOEXT         PIC 9(02) COMP VALUE ZEROES.
016300 01  WKS-M                        PIC 9(02) COMP VALUE ZEROES.
016400 01  WKS-STOCK-INVENTARIO.
016500     05  WKS-STOCK-ANTERIOR       PIC 9(07) COMP VALUE ZEROES.
016600     05  WKS-STOCK-NUEVO          PIC 9(07) COMP VALUE ZEROES.
016700 01  WKS-STOCK-INVENTARIO-R REDEFINES WKS-STOCK-INVENTARIO.
016800     05  WKS-STOCK-ALFA           PIC X(14).
016900 01  WKS-REEMBOLSO-ID              PIC X(20) VALUE SPACES.
017000 01  WKS-REEMBOLSO-ID-R REDEFINES WKS-REEMBOLSO-ID.
017100     05  WKS-REEMBOLSO-PREFIJO    PIC X(02).
017200     05  WKS-REEMBOLSO-NUMERO     PIC 9(07).
017300     05  FILLER                   PIC X(11).
017400 01  LK-PRODUCTO-ID                PIC 9(05).
017500 01  LK-DESCRIPCION                PIC X(40).
017600 01  LK-STOCK-ANTERIOR             PIC 9(07).
017700 01  LK-STOCK-NUEVO                PIC 9(07).
017800 01  LK-EVENTO-EXTRA               PIC X(12).
017900 01  LIN-ALERTA.
018000     05  LAL-EVENTO               PIC X(12).
018100     05  FILLER                   PIC X(01) VALUE SPACES.
018200     05  LAL-PRODUCTO-ID          PIC ZZZZ9.
018300     05  FILLER                   PIC X(01) VALUE SPACES.
018400     05  LAL-DESCRIPCION          PIC X(40).
018500     05  FILLER                   PIC X(01) VALUE SPACES.
018600     05  LAL-STOCK-ANT            PIC ZZZZZZ9.
018700     05  FILLER                   PIC X(01) VALUE SPACES.
018800     05  LAL-STOCK-NVO            PIC ZZZZZZ9.
018900     05  FILLER                   PIC X(59) VALUE SPACES.
019000******************************************************************
019100 PROCEDURE DIVISION.
019200 000-MAIN SECTION.
019300     PERFORM 010-INICIO
019400     PERFORM 100-LEER-SOLICITUD
019500     PERFORM 200-PROCESAR-DEVOLUCION UNTIL FIN-SOLICITUDES
019600     PERFORM 900-CIERRE
019700     STOP RUN.
019800 000-MAIN-E. EXIT.
019900 
020000 010-INICIO SECTION.
020100     PERFORM 011-ABRIR-ARCHIVOS
020200     PERFORM 012-OBTENER-MAXIMO-ID
020300     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
020400     MOVE ZEROES TO WKS-DEV-ACEPTADAS WKS-DEV-RECHAZADAS
020500                    WKS-CONTADOR-REEMBOLSO.
020600 010-INICIO-E. EXIT.
020700 
020800 011-ABRIR-ARCHIVOS SECTION.
020900     OPEN INPUT SOLICITUD-DEVOLUCION
021000          I-O   FACTURA DETALLE-FACTURA PRODUCTO DEVOLUCION
021100          EXTEND REPORTE-ALERTAS
021200 
021300     IF FS-SOLICITUD NOT EQUAL 0
021400        MOVE "OPEN"   TO ACCION
021500        MOVE "SOLDEV" TO ARCHIVO
021600        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021700                              FS-SOLICITUD, FSE-SOLICITUD
021800        GO TO 011-ERROR-FATAL
021900     END-IF
022000 
022100     IF FS-FACTURA NOT EQUAL 0 AND 05
022200        MOVE "OPEN"    TO ACCION
022300        MOVE "FACTURA" TO ARCHIVO
022400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022500                              FS-FACTURA, FSE-FACTURA
022600        GO TO 011-ERROR-FATAL
022700     END-IF
022800 
022900     IF FS-DETALLE NOT EQUAL 0 AND 05
023000        MOVE "OPEN"    TO ACCION
023100        MOVE "DETFACT" TO ARCHIVO
023200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023300                              FS-DETALLE, FSE-DETALLE
023400        GO TO 011-ERROR-FATAL
023500     END-IF
023600 
023700     IF FS-PRODUCTO NOT EQUAL 0 AND 05
023800        MOVE "OPEN"     TO ACCION
023900        MOVE "PRODUCTO" TO ARCHIVO
024000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024100                              FS-PRODUCTO, FSE-PRODUCTO
024200        GO TO 011-ERROR-FATAL
024300     END-IF
024400 
024500     IF FS-DEVOLUCION NOT EQUAL 0 AND 05
024600        MOVE "OPEN"   TO ACCION
024700        MOVE "DEVOL"  TO ARCHIVO
024800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024900                              FS-DEVOLUCION, FSE-DEVOLUCION
025000        GO TO 011-ERROR-FATAL
025100     END-IF
025200 
025300     GO TO 011-ABRIR-ARCHIVOS-E.
025400 
025500 011-ERROR-FATAL.
025600     DISPLAY ">>> VTA1DEV - ERROR AL ABRIR ARCHIVOS <<<"
025700             UPON CONSOLE
025800     MOVE 91 TO RETURN-CODE
025900     STOP RUN.
026000 011-ABRIR-ARCHIVOS-E. EXIT.
026100 
026200 012-OBTENER-MAXIMO-ID SECTION.
026300     MOVE WKS-LLAVE-BUSQUEDA TO DVL-ID
026400     START DEVOLUCION KEY IS LESS THAN DVL-ID
026500         INVALID KEY
026600            MOVE ZEROES TO WKS-MAX-DVL-ID
026700         NOT INVALID KEY
026800            READ DEVOLUCION PREVIOUS RECORD
026900               AT END MOVE ZEROES TO WKS-MAX-DVL-ID
027000               NOT AT END MOVE DVL-ID TO WKS-MAX-DVL-ID
027100            END-READ
027200     END-START.
027300 012-OBTENER-MAXIMO-ID-E. EXIT.
027400 
027500 100-LEER-SOLICITUD SECTION.
027600     READ SOLICITUD-DEVOLUCION
027700         AT END MOVE "S" TO WKS-FIN-SOLICITUDES
027800     END-READ.
027900 100-LEER-SOLICITUD-E. EXIT.
028000 
028100******************************************************************
028200*    LOCALIZA LA FACTURA, VALIDA QUE NO ESTE DEVUELTA, DECIDE    *
028300*    ELEGIBILIDAD DE REEMBOLSO, REINGRESA INVENTARIO Y GRABA     *
028400******************************************************************
028500 200-PROCESAR-DEVOLUCION SECTION.
028600     MOVE "S" TO WKS-DEVOLUCION-VALIDA
028700     MOVE SPACES TO WKS-MOTIVO-RECHAZO
028800     PERFORM 210-VALIDAR-FACTURA
028900     IF DEVOLUCION-VALIDA
029000        PERFORM 220-DECIDIR-ELEGIBILIDAD
029100        PERFORM 230-REINGRESAR-INVENTARIO
029200        PERFORM 240-GRABAR-DEVOLUCION
029300        ADD 1 TO WKS-DEV-ACEPTADAS
029400     ELSE
029500        DISPLAY ">>> VTA1DEV - DEVOLUCION RECHAZADA, FACTURA "
029600                SDV-FACTURA-ID " - " WKS-MOTIVO-RECHAZO
029700                UPON CONSOLE
029800        ADD 1 TO WKS-DEV-RECHAZADAS
029900     END-IF
030000     PERFORM 100-LEER-SOLICITUD.
030100 200-PROCESAR-DEVOLUCION-E. EXIT.
030200 
030300 210-VALIDAR-FACTURA SECTION.
030400     MOVE SDV-FACTURA-ID TO FAC-ID
030500     READ FACTURA KEY IS FAC-ID
030600         INVALID KEY
030700            MOVE "N" TO WKS-DEVOLUCION-VALIDA
030800            MOVE "FACTURA NO EXISTE" TO WKS-MOTIVO-RECHAZO
030900         NOT INVALID KEY
031000            IF FAC-DEVUELTA = "Y"
031100               MOVE "N" TO WKS-DEVOLUCION-VALIDA
031200               MOVE "LA FACTURA YA FUE DEVUELTA"
031300                    TO WKS-MOTIVO-RECHAZO
031400            END-IF
031500     END-READ.
031600 210-VALIDAR-FACTURA-E. EXIT.
031700 
031800******************************************************************
031900*    ELEGIBLE SI FAC-PAGO-EXTERNO-ID NO ESTA EN BLANCO, NO       *
032000*    EMPIEZA CON TEST_/test_ Y ES TOTALMENTE NUMERICO            *
032100******************************************************************
032200 220-DECIDIR-ELEGIBILIDAD SECTION.
032300     MOVE "N" TO WKS-PAGO-ELEGIBLE
032400     IF FAC-PAGO-EXTERNO-ID NOT = SPACES
032500        IF FAC-PAGO-EXTERNO-ID (1:5) NOT = "TEST_"
032600           AND FAC-PAGO-EXTERNO-ID (1:5) NOT = "test_"
032700           PERFORM 221-MEDIR-PAGO-EXTERNO
032800           IF WKS-LONGITUD-PAGOEXT > ZEROES
032900              PERFORM 222-VERIFICAR-TODO-NUMERICO
033000           END-IF
033100        END-IF
033200     END-IF
033300     IF PAGO-ELEGIBLE-REEMBOLSO
033400        MOVE SPACES                TO WKS-REEMBOLSO-ID
033500        ADD 1 TO WKS-CONTADOR-REEMBOLSO
033600        MOVE "RF"                  TO WKS-REEMBOLSO-PREFIJO
033700        MOVE WKS-CONTADOR-REEMBOLSO TO WKS-REEMBOLSO-NUMERO
033800     END-IF.
033900 220-DECIDIR-ELEGIBILIDAD-E. EXIT.
034000 
034100 221-MEDIR-PAGO-EXTERNO SECTION.
034200     MOVE ZEROES TO WKS-LONGITUD-PAGOEXT
034300     PERFORM 221-A-MEDIR VARYING WKS-M FROM 20 BY -1
034400             UNTIL WKS-M = ZEROES OR WKS-LONGITUD-PAGOEXT NOT = 0.
034500 221-MEDIR-PAGO-EXTERNO-E. EXIT.
034600 
034700 221-A-MEDIR SECTION.
034800     IF FAC-PAGO-EXTERNO-ID (WKS-M:1) NOT = SPACES
034900        MOVE WKS-M TO WKS-LONGITUD-PAGOEXT
035000     END-IF.
035100 221-A-MEDIR-E. EXIT.
035200 
035300 222-VERIFICAR-TODO-NUMERICO SECTION.
035400     IF FAC-PAGO-EXTERNO-ID (1:WKS-LONGITUD-PAGOEXT)
035500          IS NUMERIC
035600        MOVE "S" TO WKS-PAGO-ELEGIBLE
035700     END-IF.
035800 222-VERIFICAR-TODO-NUMERICO-E. EXIT.
035900 
036000******************************************************************
036100*    REINGRESA CADA RENGLON DE LA FACTURA AL INVENTARIO Y        *
036200*    CLASIFICA LA ALERTA CORRESPONDIENTE (VTA1ALR)               *
036300******************************************************************
036400 230-REINGRESAR-INVENTARIO SECTION.
036500     MOVE FAC-ID TO DET-FACTURA-ID
036600     START DETALLE-FACTURA KEY IS EQUAL TO DET-FACTURA-ID
036700         INVALID KEY
036800            DISPLAY ">>> VTA1DEV - FACTURA SIN RENGLONES DE "
036900                    "DETALLE: " FAC-ID UPON CONSOLE
037000         NOT INVALID KEY
037100            PERFORM 231-REINGRESAR-RENGLON
037200               UNTIL FS-DETALLE NOT = "00"
037300                  OR DET-FACTURA-ID NOT = FAC-ID
037400     END-START.
037500 230-REINGRESAR-INVENTARIO-E. EXIT.
037600 
037700 231-REINGRESAR-RENGLON SECTION.
037800     READ DETALLE-FACTURA NEXT RECORD
037900         AT END
038000            CONTINUE
038100         NOT AT END
038200            IF DET-FACTURA-ID = FAC-ID
038300               PERFORM 232-DEVOLVER-STOCK-PRODUCTO
038400            END-IF
038500     END-READ.
038600 231-REINGRESAR-RENGLON-E. EXIT.
038700 
038800 232-DEVOLVER-STOCK-PRODUCTO SECTION.
038900     MOVE DET-PRODUCTO-ID TO PRD-ID
039000     READ PRODUCTO KEY IS PRD-ID
039100         INVALID KEY
039200            DISPLAY ">>> VTA1DEV - PRODUCTO NO EXISTE PARA "
039300                    "REINGRESO: " PRD-ID UPON CONSOLE
039400         NOT INVALID KEY
039500            MOVE PRD-CANT-DISPONIBLE TO WKS-STOCK-ANTERIOR
039600            ADD DET-CANTIDAD TO PRD-CANT-DISPONIBLE
039700            MOVE PRD-CANT-DISPONIBLE TO WKS-STOCK-NUEVO
039800            REWRITE REG-PRODUCTO
039900            MOVE PRD-ID              TO LK-PRODUCTO-ID
040000            MOVE PRD-DESCRIPCION     TO LK-DESCRIPCION
040100            MOVE WKS-STOCK-ANTERIOR  TO LK-STOCK-ANTERIOR
040200            MOVE WKS-STOCK-NUEVO     TO LK-STOCK-NUEVO
040300            CALL "VTA1ALR" USING LK-PRODUCTO-ID, LK-DESCRIPCION,
040400                 LK-STOCK-ANTERIOR, LK-STOCK-NUEVO, LK-EVENTO-EXTRA
040500            MOVE "STOCK-CHANGE"  TO LAL-EVENTO
040600            MOVE PRD-ID          TO LAL-PRODUCTO-ID
040700            MOVE PRD-DESCRIPCION TO LAL-DESCRIPCION
040800            MOVE WKS-STOCK-ANTERIOR TO LAL-STOCK-ANT
040900            MOVE WKS-STOCK-NUEVO    TO LAL-STOCK-NVO
041000            WRITE LIN-REPORTE-ALERTAS FROM LIN-ALERTA
041100            IF LK-EVENTO-EXTRA NOT = SPACES
041200               MOVE LK-EVENTO-EXTRA TO LAL-EVENTO
041300               WRITE LIN-REPORTE-ALERTAS FROM LIN-ALERTA
041400            END-IF
041500     END-READ.
041600 232-DEVOLVER-STOCK-PRODUCTO-E. EXIT.
041700 
041800******************************************************************
041900*    MARCA LA FACTURA COMO DEVUELTA Y GRABA EL REGISTRO DE       *
042000*    DEVOLUCION.  EL MONTO REEMBOLSADO ES SIEMPRE EL TOTAL       *
042100******************************************************************
042200 240-GRABAR-DEVOLUCION SECTION.
042300     MOVE "Y" TO FAC-DEVUELTA
042400     REWRITE REG-FACTURA
042500        INVALID KEY
042600           DISPLAY ">>> VTA1DEV - ERROR AL REGRABAR FACTURA: "
042700                   FAC-ID UPON CONSOLE
042800     END-REWRITE
042900     ADD 1 TO WKS-MAX-DVL-ID
043000     MOVE WKS-MAX-DVL-ID       TO DVL-ID
043100     MOVE FAC-ID               TO DVL-FACTURA-ID
043200     MOVE FAC-PAGO-EXTERNO-ID  TO DVL-PAGO-EXTERNO-ID
043300     IF PAGO-ELEGIBLE-REEMBOLSO
043400        MOVE WKS-REEMBOLSO-ID  TO DVL-REEMBOLSO-ID
043500     ELSE
043600        MOVE SPACES            TO DVL-REEMBOLSO-ID
043700     END-IF
043800     MOVE FAC-TOTAL            TO DVL-MONTO
043900     MOVE SDV-RAZON            TO DVL-RAZON
044000     MOVE "APROBADA"           TO DVL-ESTADO
044100     MOVE WKS-FECHA-HOY        TO DVL-FECHA
044200     MOVE SDV-USUARIO          TO DVL-USUARIO
044300     WRITE REG-DEVOLUCION
044400        INVALID KEY
044500           DISPLAY ">>> VTA1DEV - ERROR AL GRABAR DEVOLUCION: "
044600                   DVL-ID UPON CONSOLE
044700     END-WRITE.
044800 240-GRABAR-DEVOLUCION-E. EXIT.
044900 
045000 900-CIERRE SECTION.
045100     DISPLAY "DEVOLUCIONES ACEPTADAS : " WKS-DEV-ACEPTADAS
045200             UPON CONSOLE
045300     DISPLAY "DEVOLUCIONES RECHAZADAS: " WKS-DEV-RECHAZADAS
045400             UPON CONSOLE
045500     CLOSE SOLICITUD-DEVOLUCION FACTURA DETALLE-FACTURA
045600           PRODUCTO DEVOLUCION REPORTE-ALERTAS.
045700 900-CIERRE-E. EXIT.
